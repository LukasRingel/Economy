000100*******************************************
000110*                                          *
000120*  Record Definition For Economy          *
000130*           Master File                   *
000140*     Uses Eco-Id as key                  *
000150*******************************************
000160*  File size 70 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/05/86 vbc - Created.
000210* 02/09/91 vbc - Widened Eco-Name from 20 to 30 on client request.
000220* 14/02/99 vbc - Y2K: no 2-digit years held here, no change needed.
000230* 23/11/25 vbc - Added Eco-Incr-Mult / Eco-Decr-Mult for the club's
000240*                new "bonus weekend" scheme, default both to 1.0000.
000250*
000260 01  EA-Economy-Record.
000270*    compared case-insensitive on Eco-Name lookups
000280     03  Eco-Id               pic 9(9).
000290     03  Eco-Name             pic x(30).
000300*    worth given to a new account opened in this economy
000310     03  Eco-Start-Value      pic s9(11)v99  comp-3.
000320*    def 1.0000, multiplier applied to increase amounts
000330     03  Eco-Incr-Mult        pic s9(3)v9(4) comp-3.
000340*    def 1.0000, multiplier applied to decrease amounts
000350     03  Eco-Decr-Mult        pic s9(3)v9(4) comp-3.
000360     03  filler               pic x(04).
000370*
000380 01  EA-Economy-Header.
000390*    value zero, RRN 1 in relative organisation
000400     03  Hdr-Eco-No           pic 9(9).
000410*    last id issued
000420     03  Hdr-Eco-Last-Id      pic 9(9)     comp.
000430     03  filler               pic x(10).
000440*
