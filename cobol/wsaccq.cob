000100*******************************************
000110*                                          *
000120*  Record Definition For Account          *
000130*   Maintenance Request (control) File    *
000140*                                          *
000150*  AcQ-Function :                         *
000160*    1 = Open, 2 = Find by Id             *
000170*    3 = List by Economy                  *
000180*    4 = List Above Threshold             *
000190*    5 = List Below Threshold             *
000200*******************************************
000210*
000220* 23/11/25 vbc - Created for EA030 control-card driven run.
000230*
000240 01  EA-Account-Request.
000250     03  AcQ-Function         pic 9.
000260     03  AcQ-User-Id          pic 9(9).
000270     03  AcQ-Economy-Id       pic 9(9).
000280     03  AcQ-Account-Id       pic 9(9).
000290     03  AcQ-Threshold        pic s9(11)v99  comp-3.
000300     03  filler               pic x(05).
000310*
