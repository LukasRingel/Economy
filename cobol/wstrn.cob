000100*******************************************
000110*                                          *
000120*  Record Definition For Transaction      *
000130*   (Posting Audit Trail) File            *
000140*     Uses Trn-Id as key                  *
000150*******************************************
000160*  File size 110 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 19/06/86 vbc - Created.
000210* 02/09/91 vbc - Trn-Comment widened 40 -> 60 on client request.
000220* 23/11/25 vbc - Tidy up var names case to match new EA module std.
000230*
000240 01  EA-Transaction-Record.
000250     03  Trn-Id               pic 9(9).
000260*    posted account
000270     03  Trn-Account-Id       pic 9(9).
000280*    movement, always held positive
000290     03  Trn-Amount           pic s9(11)v99  comp-3.
000300*    epoch ms of the posting
000310     03  Trn-Timestamp        pic 9(15).
000320*    I increase, D decrease
000330     03  Trn-Type             pic x(01).
000340*    spaces when not supplied
000350     03  Trn-Comment          pic x(60).
000360     03  filler               pic x(03).
000370*
000380 01  EA-Transaction-Header.
000390*    value zero
000400     03  Hdr-Trn-No           pic 9(9).
000410     03  Hdr-Trn-Last-Id      pic 9(9)     comp.
000420     03  filler               pic x(12).
000430*
