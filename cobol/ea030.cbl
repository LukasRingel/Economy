000100*******************************************************************
000110*                                                                 *
000120*                    Account Maintenance                          *
000130*        Opens and queries Member accounts held against the      *
000140*                      Economy catalogue                          *
000150*                                                                 *
000160*******************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210      program-id.        ea030.
000220*
000230      Author.             V B Coen FBCS, FIDM, FIDPM, for Applewood
000240*                        Computers, 19/06/86.
000250*
000260      installation.      Applewood Computers Accounting System.
000270*
000280      date-written.      19/06/86.
000290*
000300      date-compiled.
000310*
000320      security.          Copyright (C) 1986-2025 & later, Vincent
000330*                        Bryan Coen.  Distributed under the GNU
000340*                        General Public License.  See file COPYING.
000350*
000360*    Remarks.           Opens new accounts and runs the account
000370*                       query jobs (by id, by economy, above/below
000380*                       a worth threshold).  Run is driven by a
000390*                       control card on ACCTREQ.
000400*
000410*    Version.           See Prog-Name in WS.
000420*
000430*    Called Modules.    None.
000440*
000450*    Files used :
000460*                       ECONOMY.  Economy Master (input, read only,
000470*                                 for start-value resolution).
000480*                       ACCOUNT.  Account Master (input).
000490*                       ACCTNEW.  Account Master, next generation
000500*                                 (output, written on an Open).
000510*                       ACCTREQ.  Control card driving this run.
000520*                       CTLRPT.   Listing / control report.
000530*
000540*    Error messages used.
000550* Program specific:
000560*                       EA021 - EA024.
000570*
000580* Changes:
000590* 19/06/86 vbc -     Created - flat Account file, one a/c per
000600*                    member, no economy concept at this time.
000610* 31/10/25 vbc -  .01 Acc-Economy-Id added - one account per member
000620*                    per economy, economy resolved on open.
000630* 12/11/25 vbc -  .02 Acc-Amount picture corrected, was unsigned.
000640* 23/11/25 vbc - 1.00 Rebuilt as EA030, control-card driven, under
000650*                    the new EA module numbering.
000660* 02/12/25 vbc - 1.01 Above/Below threshold queries added.
000670*
000680*
000690*******************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* These files and programs are part of the Applewood Computers
000740* Accounting System and are copyright (c) Vincent B Coen, 1976-2026
000750* and later.
000760*
000770* This program is free software; you can redistribute it and/or
000780* modify it under the terms of the GNU General Public License as
000790* published by the Free Software Foundation; version 3 and later
000800* as revised for personal usage only, and that includes use within
000810* a business but without repackaging or for Resale in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but
000840* WITHOUT ANY WARRANTY; without even the implied warranty of
000850* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000860* GNU General Public License for more details.
000870*
000880*******************************************************************
000890*
000900 environment              division.
000910*================================
000920*
000930 configuration            section.
000940 special-names.
000950     C01 is TOP-OF-FORM
000960     class Alpha-Name is "A" thru "Z" "a" thru "z"
000970     UPSI-0 is EA030-Test-Switch.
000980*
000990 input-output             section.
001000 file-control.
001010     select Economy-File      assign to ECONOMY
001020            organization      is sequential
001030            file status       is EA-Eco-Status.
001040     select Account-File      assign to ACCOUNT
001050            organization      is sequential
001060            file status       is EA-Acc-Status.
001070     select Account-New-File  assign to ACCTNEW
001080            organization      is sequential
001090            file status       is EA-New-Status.
001100     select Account-Req-File  assign to ACCTREQ
001110            organization      is sequential
001120            file status       is EA-Req-Status.
001130     select Print-File        assign to CTLRPT
001140            organization      is sequential
001150            file status       is EA-Prt-Status.
001160*
001170 data                      division.
001180 file section.
001190*
001200 fd  Economy-File.
001210     copy "wseco.cob".
001220*
001230 fd  Account-File.
001240     copy "wsacc.cob".
001250*
001260 fd  Account-New-File.
001270     copy "wsacc.cob" replacing EA-Account-Record by EA-New-Rec
001280                                EA-Account-Header by EA-New-Hdr
001290                                Acc-Id            by Nac-Id
001300                                Acc-User-Id       by Nac-User-Id
001310                                Acc-Economy-Id    by Nac-Economy-Id
001320                                Acc-Amount        by Nac-Amount
001330                                Hdr-Acc-No        by Hdr-Nac-No
001340                                Hdr-Acc-Last-Id   by Hdr-Nac-Last-Id.
001350*
001360 fd  Account-Req-File.
001370     copy "wsaccq.cob".
001380*
001390 fd  Print-File
001400     report is Account-Listing.
001410*
001420 working-storage section.
001430*-----------------------
001440 77  Prog-Name               pic x(17) value "EA030 (1.01)".
001450*
001460 01  WS-File-Status.
001470     03  EA-Eco-Status       pic xx.
001480     03  EA-Acc-Status       pic xx.
001490     03  EA-New-Status       pic xx.
001500     03  EA-Req-Status       pic xx.
001510     03  EA-Prt-Status       pic xx.
001520     03  filler              pic x(05).
001530*
001540 01  WS-Switches.
001550     03  WS-Found            pic x        value "N".
001560         88  Rec-Found                    value "Y".
001570     03  WS-Eco-Found        pic x        value "N".
001580         88  Economy-Found                value "Y".
001590     03  WS-Dup-Acct         pic x        value "N".
001600         88  Account-Is-Dup               value "Y".
001610     03  WS-Eco-Eof-Sw       pic x        value "N".
001620         88  Eco-Eof                      value "Y".
001630     03  WS-Acc-Eof-Sw       pic x        value "N".
001640         88  Acc-Eof                      value "Y".
001650     03  filler              pic x(03).
001660*
001670 01  WS-Counts.
001680     03  WS-Eco-Count        pic 9(5)     comp.
001690     03  WS-Acc-Count        pic 9(5)     comp.
001700     03  WS-Sub              pic 9(5)     comp.
001710     03  WS-Rec-Cnt          pic 9(5)     comp.
001720     03  WS-Found-Ix         pic 9(5)     comp.
001730     03  filler              pic x(05).
001740*
001750*    in-storage economy table, read-only lookup
001760 01  WS-Economy-Table.
001770     03  WS-Eco-Entry        occurs 500 times
001780                              indexed by WS-Eco-Ix.
001790         05  WS-T-Eco-Id      pic 9(9).
001800         05  WS-T-Eco-Start   pic s9(11)v99 comp-3.
001810*
001820*    in-storage account table, loaded once at start of run
001830 01  WS-Account-Table.
001840     03  WS-A-Entry          occurs 3000 times
001850                              indexed by WS-Acc-Ix.
001860         05  WS-T-Acc-Id      pic 9(9).
001870         05  WS-T-Acc-User    pic 9(9).
001880         05  WS-T-Acc-Eco     pic 9(9).
001890         05  WS-T-Acc-Amt     pic s9(11)v99 comp-3.
001900*
001910 01  WS-Resolved-Start        pic s9(11)v99 comp-3 value zero.
001920 01  WS-Last-Acc-Id           pic 9(9)     value zero.
001930*
001940*    date block, common shape across ACAS reporting programs
001950 01  WS-Date-Formats.
001960     03  WS-Swap             pic 99.
001970     03  WS-Date             pic x(10)   value "99/99/9999".
001980     03  WS-UK  redefines WS-Date.
001990         05  WS-Days         pic 99.
002000         05  filler          pic x.
002010         05  WS-Month        pic 99.
002020         05  filler          pic x.
002030         05  WS-Year         pic 9(4).
002040     03  WS-USA redefines WS-Date.
002050         05  WS-USA-Month    pic 99.
002060         05  filler          pic x.
002070         05  WS-USA-Days     pic 99.
002080         05  filler          pic x.
002090         05  filler          pic 9(4).
002100     03  WS-Intl redefines WS-Date.
002110         05  WS-Intl-Year    pic 9(4).
002120         05  filler          pic x.
002130         05  WS-Intl-Month   pic 99.
002140         05  filler          pic x.
002150         05  WS-Intl-Days    pic 99.
002160*
002170 01  Error-Messages.
002180     03  EA021  pic x(35) value "EA021 Unknown economy on open -".
002190     03  EA022  pic x(40) value "EA022 Account already exists for a/c -".
002200     03  EA023  pic x(30) value "EA023 Account id not found -".
002210     03  EA024  pic x(30) value "EA024 Account table full -".
002220*
002230 01  Error-Code               pic 999      value zero.
002240*
002250 report section.
002260****************
002270 rd  Account-Listing
002280     control    final
002290     page limit 56
002300     heading    1
002310     first detail 5
002320     last detail  54.
002330*
002340 01  Acc-Rpt-Head  type page heading.
002350     03  line  1.
002360         05  col   1     pic x(17)   source Prog-Name.
002370         05  col  40     pic x(30)   value
002380             "Account Maintenance".
002390         05  col 100     pic x(10)   source WS-Conv-Date.
002400     03  line  3.
002410         05  col   2                 value "Acc-Id".
002420         05  col  12                 value "Usr-Id".
002430         05  col  22                 value "Eco-Id".
002440         05  col  32                 value "Worth".
002450*
002460 01  Acc-Detail  type detail.
002470     03  line + 1.
002480         05  col   2     pic 9(9)    source WS-T-Acc-Id   (WS-Acc-Ix).
002490         05  col  12     pic 9(9)    source WS-T-Acc-User (WS-Acc-Ix).
002500         05  col  22     pic 9(9)    source WS-T-Acc-Eco  (WS-Acc-Ix).
002510         05  col  32     pic zzzzzzzz9.99
002520                                     source WS-T-Acc-Amt  (WS-Acc-Ix).
002530*
002540 01  Acc-Totals  type control footing final line plus 2.
002550     03  col   2         pic x(25)   value "Accounts Listed -".
002560     03  col  28         pic zzzz9   source WS-Rec-Cnt.
002570*
002580 01  WS-Conv-Date            pic x(10)    value spaces.
002590 01  WS-Today-YMD.
002600     03  WS-Today-CC-YY      pic 9(4).
002610     03  WS-Today-MM         pic 99.
002620     03  WS-Today-DD         pic 99.
002630*
002640 procedure division.
002650*===================
002660*
002670 AA000-Main                 section.
002680*****************************
002690     move     zero  to  Error-Code.
002700     accept   WS-Today-YMD from date YYYYMMDD.
002710     move     WS-Today-CC-YY to WS-Conv-Date (1:4).
002720     move     "/"            to WS-Conv-Date (5:1).
002730     move     WS-Today-MM    to WS-Conv-Date (6:2).
002740     move     "/"            to WS-Conv-Date (8:1).
002750     move     WS-Today-DD    to WS-Conv-Date (9:2).
002760     perform  0100-Load-Economies.
002770     perform  0150-Load-Accounts.
002780     open     input Account-Req-File.
002790     if       EA-Req-Status not = "00"
002800              display "EA030 - no control card supplied, run aborted"
002810              go to AA000-Exit.
002820     read     Account-Req-File
002830              at end
002840                       display "EA030 - empty control card file"
002850                       go to AA000-Exit
002860     end-read.
002870     evaluate AcQ-Function
002880        when  1  perform 0200-Open-Account   thru 0200-Exit
002890        when  2  perform 0300-Find-By-Id     thru 0300-Exit
002900        when  3  perform 0400-List-By-Economy thru 0400-Exit
002910        when  4  perform 0500-List-Above     thru 0500-Exit
002920        when  5  perform 0600-List-Below     thru 0600-Exit
002930        when  other
002940                 display "EA030 - unknown AcQ-Function requested"
002950     end-evaluate.
002960     close    Account-Req-File.
002970*
002980 AA000-Exit.
002990     goback.
003000*
003010 0100-Load-Economies.
003020*********************
003030     move     zero to WS-Eco-Count.
003040     set      Eco-Eof to false.
003050     open     input Economy-File.
003060     if       EA-Eco-Status not = "00"
003070              go to 0100-Exit.
003080     set      WS-Eco-Ix to 1.
003090     perform  0100-Load-One thru 0100-Load-One-Exit
003100              until  Eco-Eof.
003110     close    Economy-File.
003120 0100-Exit.
003130     exit.
003140*
003150 0100-Load-One.
003160     read     Economy-File
003170               at end
003180                        set Eco-Eof to true
003190                        go to 0100-Load-One-Exit
003200     end-read.
003210     if       EA-Eco-Status not = "00"
003220              set Eco-Eof to true
003230              go to 0100-Load-One-Exit.
003240     if       WS-Eco-Ix > 500
003250              set Eco-Eof to true
003260              go to 0100-Load-One-Exit.
003270     move     Eco-Id          to WS-T-Eco-Id    (WS-Eco-Ix).
003280     move     Eco-Start-Value to WS-T-Eco-Start  (WS-Eco-Ix).
003290     add      1 to WS-Eco-Count.
003300     set      WS-Eco-Ix up by 1.
003310 0100-Load-One-Exit.
003320     exit.
003330*
003340 0150-Load-Accounts.
003350********************
003360     move     zero to WS-Acc-Count.
003370     set      Acc-Eof to false.
003380     open     input Account-File.
003390     if       EA-Acc-Status not = "00"
003400              go to 0150-Exit.
003410     set      WS-Acc-Ix to 1.
003420     perform  0150-Load-One thru 0150-Load-One-Exit
003430              until  Acc-Eof.
003440     close    Account-File.
003450 0150-Exit.
003460     exit.
003470*
003480 0150-Load-One.
003490     read     Account-File
003500               at end
003510                        set Acc-Eof to true
003520                        go to 0150-Load-One-Exit
003530     end-read.
003540     if       EA-Acc-Status not = "00"
003550              set Acc-Eof to true
003560              go to 0150-Load-One-Exit.
003570     if       WS-Acc-Ix > 3000
003580              display EA024
003590              set Acc-Eof to true
003600              go to 0150-Load-One-Exit.
003610     move     Acc-Id          to WS-T-Acc-Id   (WS-Acc-Ix).
003620     move     Acc-User-Id     to WS-T-Acc-User (WS-Acc-Ix).
003630     move     Acc-Economy-Id  to WS-T-Acc-Eco  (WS-Acc-Ix).
003640     move     Acc-Amount      to WS-T-Acc-Amt  (WS-Acc-Ix).
003650     if       Acc-Id > WS-Last-Acc-Id
003660              move Acc-Id to WS-Last-Acc-Id.
003670     add      1 to WS-Acc-Count.
003680     set      WS-Acc-Ix up by 1.
003690 0150-Load-One-Exit.
003700     exit.
003710*
003720 0200-Open-Account.
003730*******************
003740*    resolve the economy, reject an unknown economy, reject a
003750*    second account for the same member in the same economy,
003760*    otherwise assign the next id and open worth = start value.
003770     set      WS-Eco-Found to "N".
003780     perform  0200-Test-Economy thru 0200-Test-Economy-Exit
003790              varying WS-Eco-Ix from 1 by 1
003800              until    WS-Eco-Ix > WS-Eco-Count
003810              or       Economy-Found.
003820     if       not Economy-Found
003830              display EA021
003840              display AcQ-Economy-Id
003850              go to 0200-Exit.
003860*
003870     set      WS-Dup-Acct to "N".
003880     perform  0200-Test-Dup thru 0200-Test-Dup-Exit
003890              varying WS-Acc-Ix from 1 by 1
003900              until    WS-Acc-Ix > WS-Acc-Count
003910              or       Account-Is-Dup.
003920     if       Account-Is-Dup
003930              display EA022
003940              display AcQ-User-Id
003950              go to 0200-Exit.
003960*
003970     add      1 to WS-Last-Acc-Id.
003980     add      1 to WS-Acc-Count.
003990     set      WS-Acc-Ix to WS-Acc-Count.
004000     move     WS-Last-Acc-Id   to WS-T-Acc-Id   (WS-Acc-Ix).
004010     move     AcQ-User-Id      to WS-T-Acc-User (WS-Acc-Ix).
004020     move     AcQ-Economy-Id   to WS-T-Acc-Eco  (WS-Acc-Ix).
004030     move     WS-Resolved-Start to WS-T-Acc-Amt (WS-Acc-Ix).
004040*
004050     perform  ZZ870-Rewrite-Accounts.
004060     display  "EA030 - account opened, id = " WS-Last-Acc-Id.
004070 0200-Exit.
004080     exit.
004090*
004100 0200-Test-Economy.
004110     if       WS-T-Eco-Id (WS-Eco-Ix) = AcQ-Economy-Id
004120              set WS-Eco-Found to "Y"
004130              move WS-T-Eco-Start (WS-Eco-Ix)
004140                                   to WS-Resolved-Start.
004150 0200-Test-Economy-Exit.
004160     exit.
004170*
004180 0200-Test-Dup.
004190     if       WS-T-Acc-User (WS-Acc-Ix) = AcQ-User-Id
004200        and   WS-T-Acc-Eco  (WS-Acc-Ix) = AcQ-Economy-Id
004210              set WS-Dup-Acct to "Y".
004220 0200-Test-Dup-Exit.
004230     exit.
004240*
004250 0300-Find-By-Id.
004260*****************
004270     set      WS-Found to "N".
004280     perform  0300-Test-Id thru 0300-Test-Id-Exit
004290              varying WS-Acc-Ix from 1 by 1
004300              until    WS-Acc-Ix > WS-Acc-Count
004310              or       Rec-Found.
004320     if       Rec-Found
004330              set      WS-Acc-Ix to WS-Found-Ix
004340              perform  ZZ900-Print-One
004350     else
004360              display  EA023
004370              display  AcQ-Account-Id.
004380 0300-Exit.
004390     exit.
004400*
004410 0300-Test-Id.
004420     if       WS-T-Acc-Id (WS-Acc-Ix) = AcQ-Account-Id
004430              set WS-Found to "Y"
004440              set WS-Found-Ix to WS-Acc-Ix.
004450 0300-Test-Id-Exit.
004460     exit.
004470*
004480 0400-List-By-Economy.
004490**********************
004500     open     output Print-File.
004510     move     zero to WS-Rec-Cnt.
004520     initiate Account-Listing.
004530     perform  0400-Test-Economy thru 0400-Test-Economy-Exit
004540              varying WS-Acc-Ix from 1 by 1
004550              until    WS-Acc-Ix > WS-Acc-Count.
004560     terminate Account-Listing.
004570     close    Print-File.
004580 0400-Exit.
004590     exit.
004600*
004610 0400-Test-Economy.
004620     if       WS-T-Acc-Eco (WS-Acc-Ix) = AcQ-Economy-Id
004630              add  1 to WS-Rec-Cnt
004640              generate Acc-Detail.
004650 0400-Test-Economy-Exit.
004660     exit.
004670*
004680 0500-List-Above.
004690*****************
004700     open     output Print-File.
004710     move     zero to WS-Rec-Cnt.
004720     initiate Account-Listing.
004730     perform  0500-Test-Above thru 0500-Test-Above-Exit
004740              varying WS-Acc-Ix from 1 by 1
004750              until    WS-Acc-Ix > WS-Acc-Count.
004760     terminate Account-Listing.
004770     close    Print-File.
004780 0500-Exit.
004790     exit.
004800*
004810 0500-Test-Above.
004820     if       WS-T-Acc-Eco (WS-Acc-Ix) = AcQ-Economy-Id
004830        and   WS-T-Acc-Amt (WS-Acc-Ix) > AcQ-Threshold
004840              add  1 to WS-Rec-Cnt
004850              generate Acc-Detail.
004860 0500-Test-Above-Exit.
004870     exit.
004880*
004890 0600-List-Below.
004900*****************
004910     open     output Print-File.
004920     move     zero to WS-Rec-Cnt.
004930     initiate Account-Listing.
004940     perform  0600-Test-Below thru 0600-Test-Below-Exit
004950              varying WS-Acc-Ix from 1 by 1
004960              until    WS-Acc-Ix > WS-Acc-Count.
004970     terminate Account-Listing.
004980     close    Print-File.
004990 0600-Exit.
005000     exit.
005010*
005020 0600-Test-Below.
005030     if       WS-T-Acc-Eco (WS-Acc-Ix) = AcQ-Economy-Id
005040        and   WS-T-Acc-Amt (WS-Acc-Ix) < AcQ-Threshold
005050              add  1 to WS-Rec-Cnt
005060              generate Acc-Detail.
005070 0600-Test-Below-Exit.
005080     exit.
005090*
005100 ZZ870-Rewrite-Accounts.
005110************************
005120     open     output Account-New-File.
005130     perform  ZZ870-Write-One thru ZZ870-Write-One-Exit
005140              varying WS-Acc-Ix from 1 by 1
005150              until    WS-Acc-Ix > WS-Acc-Count.
005160     close    Account-New-File.
005170 ZZ870-Exit.
005180     exit.
005190*
005200 ZZ870-Write-One.
005210     move     WS-T-Acc-Id   (WS-Acc-Ix) to Nac-Id.
005220     move     WS-T-Acc-User (WS-Acc-Ix) to Nac-User-Id.
005230     move     WS-T-Acc-Eco  (WS-Acc-Ix) to Nac-Economy-Id.
005240     move     WS-T-Acc-Amt  (WS-Acc-Ix) to Nac-Amount.
005250     write    EA-New-Rec.
005260 ZZ870-Write-One-Exit.
005270     exit.
005280*
005290 ZZ900-Print-One.
005300*****************
005310     open     output Print-File.
005320     move     zero to WS-Rec-Cnt.
005330     initiate Account-Listing.
005340     add      1 to WS-Rec-Cnt.
005350     generate Acc-Detail.
005360     terminate Account-Listing.
005370     close    Print-File.
005380 ZZ900-Exit.
005390     exit.
005400*
