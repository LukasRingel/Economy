000100*******************************************************************
000110*                                                                 *
000120*                User Registration And Query                     *
000130*        Maintains the Member master and its External           *
000140*                  Identifier cross-reference file                *
000150*                                                                 *
000160*******************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210      program-id.        ea020.
000220*
000230      Author.             V B Coen FBCS, FIDM, FIDPM, for Applewood
000240*                        Computers, 19/06/86.
000250*
000260      installation.      Applewood Computers Accounting System.
000270*
000280      date-written.      19/06/86.
000290*
000300      date-compiled.
000310*
000320      security.          Copyright (C) 1986-2025 & later, Vincent
000330*                        Bryan Coen.  Distributed under the GNU
000340*                        General Public License.  See file COPYING.
000350*
000360*    Remarks.           Creates and queries Member master records
000370*                       together with their External Identifier
000380*                       cross-refs (Discord / Minecraft / etc. ids).
000390*                       Run is driven by a control card on USERREQ.
000400*
000410*    Version.           See Prog-Name in WS.
000420*
000430*    Called Modules.    None.
000440*
000450*    Files used :
000460*                       USERMAST. Member Master (input).
000470*                       USERNEW.  Member Master, next generation
000480*                                 (output, written on a Create).
000490*                       IDENTFIL. External Identifier file (input).
000500*                       IDENTNEW. External Identifier file, next
000510*                                 generation (output, on a Create).
000520*                       USERREQ.  Control card driving this run.
000530*                       CTLRPT.   Listing / control report.
000540*
000550*    Error messages used.
000560* Program specific:
000570*                       EA011 - EA015.
000580*
000590* Changes:
000600* 19/06/86 vbc -     Created - Member master handling, lifted from
000610*                    the Economy master pattern used on py/ea010.
000620* 11/03/93 vbc -  .01 Idf-Value widened 24 to 40, other id schemes
000630*                    need more room than the club tag originally did.
000640* 30/01/99 vbc -  .02 Y2K: Usr-Created-At / Idf-Created-At already
000650*                    held as full epoch milliseconds, no change.
000660* 23/11/25 vbc - 1.00 Rebuilt as EA020, control-card driven, under
000670*                    the new EA module numbering.  Idf-Active added
000680*                    so revoked cross-refs are kept, not deleted.
000690* 02/12/25 vbc - 1.01 Find-By-Id now joins the Account master so a
000700*                    member's accounts print alongside their details.
000710*
000720*
000730*******************************************************************
000740* Copyright Notice.
000750* ****************
000760*
000770* These files and programs are part of the Applewood Computers
000780* Accounting System and are copyright (c) Vincent B Coen, 1976-2026
000790* and later.
000800*
000810* This program is free software; you can redistribute it and/or
000820* modify it under the terms of the GNU General Public License as
000830* published by the Free Software Foundation; version 3 and later
000840* as revised for personal usage only, and that includes use within
000850* a business but without repackaging or for Resale in any way.
000860*
000870* ACAS is distributed in the hope that it will be useful, but
000880* WITHOUT ANY WARRANTY; without even the implied warranty of
000890* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000900* GNU General Public License for more details.
000910*
000920*******************************************************************
000930*
000940 environment              division.
000950*================================
000960*
000970 configuration            section.
000980 special-names.
000990     C01 is TOP-OF-FORM
001000     class Alpha-Name is "A" thru "Z" "a" thru "z"
001010     UPSI-0 is EA020-Test-Switch.
001020*
001030 input-output             section.
001040 file-control.
001050     select User-File         assign to USERMAST
001060            organization      is sequential
001070            file status       is EA-Usr-Status.
001080     select User-New-File     assign to USERNEW
001090            organization      is sequential
001100            file status       is EA-UsrN-Status.
001110     select Ident-File        assign to IDENTFIL
001120            organization      is sequential
001130            file status       is EA-Idf-Status.
001140     select Ident-New-File    assign to IDENTNEW
001150            organization      is sequential
001160            file status       is EA-IdfN-Status.
001170     select Account-File      assign to ACCOUNT
001180            organization      is sequential
001190            file status       is EA-Acc-Status.
001200     select User-Req-File     assign to USERREQ
001210            organization      is sequential
001220            file status       is EA-Req-Status.
001230     select Print-File        assign to CTLRPT
001240            organization      is sequential
001250            file status       is EA-Prt-Status.
001260*
001270 data                      division.
001280 file section.
001290*
001300 fd  User-File.
001310     copy "wsusr.cob".
001320*
001330 fd  User-New-File.
001340     copy "wsusr.cob" replacing EA-User-Record by EA-NewU-Rec
001350                                EA-User-Header by EA-NewU-Hdr
001360                                Usr-Id          by Nus-Id
001370                                Usr-Suspended   by Nus-Suspended
001380                                Usr-Created-At  by Nus-Created-At
001390                                Hdr-Usr-No      by Hdr-Nus-No
001400                                Hdr-Usr-Last-Id by Hdr-Nus-Last-Id.
001410*
001420 fd  Ident-File.
001430     copy "wsidf.cob".
001440*
001450 fd  Ident-New-File.
001460     copy "wsidf.cob" replacing EA-Identifier-Record by EA-NewI-Rec
001470                                Idf-Id          by Nid-Id
001480                                Idf-User-Id     by Nid-User-Id
001490                                Idf-Key         by Nid-Key
001500                                Idf-Value       by Nid-Value
001510                                Idf-Active      by Nid-Active
001520                                Idf-Created-At  by Nid-Created-At.
001530*
001540 fd  Account-File.
001550     copy "wsacc.cob".
001560*
001570 fd  User-Req-File.
001580     copy "wsusrq.cob".
001590*
001600 fd  Print-File
001610     report is User-Listing.
001620*
001630 working-storage section.
001640*-----------------------
001650 77  Prog-Name               pic x(17) value "EA020 (1.01)".
001660*
001670 01  WS-File-Status.
001680     03  EA-Usr-Status       pic xx.
001690     03  EA-UsrN-Status      pic xx.
001700     03  EA-Idf-Status       pic xx.
001710     03  EA-IdfN-Status      pic xx.
001720     03  EA-Acc-Status       pic xx.
001730     03  EA-Req-Status       pic xx.
001740     03  EA-Prt-Status       pic xx.
001750     03  filler              pic x(03).
001760*
001770 01  WS-Switches.
001780     03  WS-Found            pic x        value "N".
001790         88  Rec-Found                    value "Y".
001800     03  WS-Bad-Count        pic x        value "N".
001810         88  Count-Is-Bad                 value "Y".
001820     03  WS-Usr-Eof-Sw       pic x        value "N".
001830         88  Usr-Eof                      value "Y".
001840     03  WS-Idf-Eof-Sw       pic x        value "N".
001850         88  Idf-Eof                      value "Y".
001860     03  WS-Acc-Eof-Sw       pic x        value "N".
001870         88  Acc-Eof                      value "Y".
001880     03  filler              pic x(03).
001890*
001900 01  WS-Counts.
001910     03  WS-Usr-Count        pic 9(5)     comp.
001920     03  WS-Idf-Count        pic 9(5)     comp.
001930     03  WS-Acc-Count        pic 9(5)     comp.
001940     03  WS-Sub              pic 9(5)     comp.
001950     03  WS-Pair-Sub         pic 99       comp.
001960     03  WS-Pair-Remainder   pic 9        comp.
001970     03  WS-Rec-Cnt          pic 9(5)     comp.
001980     03  WS-Found-Ix         pic 9(5)     comp.
001990     03  filler              pic x(05).
002000*
002010*    in-storage member table, loaded once at start of run
002020 01  WS-User-Table.
002030     03  WS-U-Entry          occurs 2000 times
002040                              indexed by WS-Usr-Ix.
002050         05  WS-T-Usr-Id      pic 9(9).
002060         05  WS-T-Usr-Susp    pic x(01).
002070         05  WS-T-Usr-Created pic 9(15).
002080*
002090*    in-storage identifier table, loaded once at start of run
002100 01  WS-Ident-Table.
002110     03  WS-I-Entry          occurs 4000 times
002120                              indexed by WS-Idf-Ix.
002130         05  WS-T-Idf-Id      pic 9(9).
002140         05  WS-T-Idf-User    pic 9(9).
002150         05  WS-T-Idf-Key     pic x(20).
002160         05  WS-T-Idf-Value   pic x(40).
002170         05  WS-T-Idf-Active  pic x(01).
002180         05  WS-T-Idf-Created pic 9(15).
002190*
002200 01  WS-Last-Usr-Id          pic 9(9)     value zero.
002210 01  WS-Last-Idf-Id          pic 9(9)     value zero.
002220*
002230*    date / clock block, common shape across ACAS reporting progs
002240 01  WS-Date-Formats.
002250     03  WS-Swap             pic 99.
002260     03  WS-Date             pic x(10)   value "99/99/9999".
002270     03  WS-UK  redefines WS-Date.
002280         05  WS-Days         pic 99.
002290         05  filler          pic x.
002300         05  WS-Month        pic 99.
002310         05  filler          pic x.
002320         05  WS-Year         pic 9(4).
002330     03  WS-USA redefines WS-Date.
002340         05  WS-USA-Month    pic 99.
002350         05  filler          pic x.
002360         05  WS-USA-Days     pic 99.
002370         05  filler          pic x.
002380         05  filler          pic 9(4).
002390     03  WS-Intl redefines WS-Date.
002400         05  WS-Intl-Year    pic 9(4).
002410         05  filler          pic x.
002420         05  WS-Intl-Month   pic 99.
002430         05  filler          pic x.
002440         05  WS-Intl-Days    pic 99.
002450*
002460 01  WS-Now-Ts               pic 9(15)    value zero.
002470*
002480*    case-fold work area, used in place of an intrinsic function
002490 01  WS-Case-Fold.
002500     03  WS-Lower-Alpha      pic x(26)
002510              value "abcdefghijklmnopqrstuvwxyz".
002520     03  WS-Upper-Alpha      pic x(26)
002530              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002540     03  WS-Cmp-1            pic x(40).
002550     03  WS-Cmp-2            pic x(40).
002560*
002570 01  Error-Messages.
002580     03  EA011  pic x(30) value "EA011 Odd key/value count -".
002590     03  EA012  pic x(30) value "EA012 Member id not found -".
002600     03  EA013  pic x(35) value "EA013 Identifier not found -".
002610     03  EA014  pic x(30) value "EA014 Member table full -".
002620     03  EA015  pic x(35) value "EA015 Identifier table full -".
002630*
002640 01  Error-Code               pic 999      value zero.
002650*
002660 report section.
002670****************
002680 rd  User-Listing
002690     control    final
002700     page limit 56
002710     heading    1
002720     first detail 5
002730     last detail  54.
002740*
002750 01  Usr-Rpt-Head  type page heading.
002760     03  line  1.
002770         05  col   1     pic x(17)   source Prog-Name.
002780         05  col  40     pic x(30)   value
002790             "User Registration And Query".
002800         05  col 100     pic x(10)   source WS-Conv-Date.
002810     03  line  3.
002820         05  col   2                 value "Usr-Id".
002830         05  col  12                 value "Susp".
002840         05  col  20                 value "Created-At (epoch ms)".
002850*
002860 01  Usr-Detail  type detail.
002870     03  line + 1.
002880         05  col   2     pic 9(9)    source WS-T-Usr-Id (WS-Usr-Ix).
002890         05  col  12     pic x(01)   source WS-T-Usr-Susp (WS-Usr-Ix).
002900         05  col  20     pic 9(15)
002910                                     source WS-T-Usr-Created (WS-Usr-Ix).
002920*
002930 01  Usr-Totals  type control footing final line plus 2.
002940     03  col   2         pic x(25)   value "Members Listed -".
002950     03  col  28         pic zzzz9   source WS-Rec-Cnt.
002960*
002970 01  WS-Conv-Date            pic x(10)    value spaces.
002980 01  WS-Today-YMD.
002990     03  WS-Today-CC-YY      pic 9(4).
003000     03  WS-Today-MM         pic 99.
003010     03  WS-Today-DD         pic 99.
003020*
003030 procedure division.
003040*===================
003050*
003060 AA000-Main                 section.
003070*****************************
003080     move     zero  to  Error-Code.
003090     accept   WS-Today-YMD from date YYYYMMDD.
003100     move     WS-Today-CC-YY to WS-Conv-Date (1:4).
003110     move     "/"            to WS-Conv-Date (5:1).
003120     move     WS-Today-MM    to WS-Conv-Date (6:2).
003130     move     "/"            to WS-Conv-Date (8:1).
003140     move     WS-Today-DD    to WS-Conv-Date (9:2).
003150     perform  0100-Load-Users.
003160     perform  0150-Load-Identifiers.
003170     open     input User-Req-File.
003180     if       EA-Req-Status not = "00"
003190              display "EA020 - no control card supplied, run aborted"
003200              go to AA000-Exit.
003210     read     User-Req-File
003220              at end
003230                       display "EA020 - empty control card file"
003240                       go to AA000-Exit
003250     end-read.
003260     evaluate UsQ-Function
003270        when  1  perform 0200-Create-User        thru 0200-Exit
003280        when  2  perform 0300-Find-By-Id          thru 0300-Exit
003290        when  3  perform 0400-Find-By-Identifier  thru 0400-Exit
003300        when  4  perform 0500-List-Suspended      thru 0500-Exit
003310        when  5  perform 0600-List-Created-Before thru 0600-Exit
003320        when  6  perform 0700-List-Created-After  thru 0700-Exit
003330        when  other
003340                 display "EA020 - unknown UsQ-Function requested"
003350     end-evaluate.
003360     close    User-Req-File.
003370*
003380 AA000-Exit.
003390     goback.
003400*
003410 0100-Load-Users.
003420*****************
003430     move     zero to WS-Usr-Count.
003440     set      Usr-Eof to false.
003450     open     input User-File.
003460     if       EA-Usr-Status not = "00"
003470              go to 0100-Exit.
003480     set      WS-Usr-Ix to 1.
003490     perform  0100-Load-One thru 0100-Load-One-Exit
003500              until  Usr-Eof.
003510     close    User-File.
003520 0100-Exit.
003530     exit.
003540*
003550 0100-Load-One.
003560     read     User-File
003570               at end
003580                        set Usr-Eof to true
003590                        go to 0100-Load-One-Exit
003600     end-read.
003610     if       EA-Usr-Status not = "00"
003620              set Usr-Eof to true
003630              go to 0100-Load-One-Exit.
003640     if       WS-Usr-Ix > 2000
003650              display EA014
003660              set Usr-Eof to true
003670              go to 0100-Load-One-Exit.
003680     move     Usr-Id         to WS-T-Usr-Id      (WS-Usr-Ix).
003690     move     Usr-Suspended  to WS-T-Usr-Susp     (WS-Usr-Ix).
003700     move     Usr-Created-At to WS-T-Usr-Created  (WS-Usr-Ix).
003710     if       Usr-Id > WS-Last-Usr-Id
003720              move Usr-Id to WS-Last-Usr-Id.
003730     add      1 to WS-Usr-Count.
003740     set      WS-Usr-Ix up by 1.
003750 0100-Load-One-Exit.
003760     exit.
003770*
003780 0150-Load-Identifiers.
003790***********************
003800     move     zero to WS-Idf-Count.
003810     set      Idf-Eof to false.
003820     open     input Ident-File.
003830     if       EA-Idf-Status not = "00"
003840              go to 0150-Exit.
003850     set      WS-Idf-Ix to 1.
003860     perform  0150-Load-One thru 0150-Load-One-Exit
003870              until  Idf-Eof.
003880     close    Ident-File.
003890 0150-Exit.
003900     exit.
003910*
003920 0150-Load-One.
003930     read     Ident-File
003940               at end
003950                        set Idf-Eof to true
003960                        go to 0150-Load-One-Exit
003970     end-read.
003980     if       EA-Idf-Status not = "00"
003990              set Idf-Eof to true
004000              go to 0150-Load-One-Exit.
004010     if       WS-Idf-Ix > 4000
004020              display EA015
004030              set Idf-Eof to true
004040              go to 0150-Load-One-Exit.
004050     move     Idf-Id         to WS-T-Idf-Id      (WS-Idf-Ix).
004060     move     Idf-User-Id    to WS-T-Idf-User     (WS-Idf-Ix).
004070     move     Idf-Key        to WS-T-Idf-Key      (WS-Idf-Ix).
004080     move     Idf-Value      to WS-T-Idf-Value    (WS-Idf-Ix).
004090     move     Idf-Active     to WS-T-Idf-Active   (WS-Idf-Ix).
004100     move     Idf-Created-At to WS-T-Idf-Created  (WS-Idf-Ix).
004110     if       Idf-Id > WS-Last-Idf-Id
004120              move Idf-Id to WS-Last-Idf-Id.
004130     add      1 to WS-Idf-Count.
004140     set      WS-Idf-Ix up by 1.
004150 0150-Load-One-Exit.
004160     exit.
004170*
004180 0200-Create-User.
004190******************
004200*    reject an odd key/value count, otherwise assign the next
004210*    member id, created-at = now, suspended = N, then write one
004220*    identifier record per pair supplied on the control card.
004230     set      WS-Bad-Count to "N".
004240     divide   UsQ-Raw-Count by 2 giving WS-Sub
004250              remainder WS-Pair-Remainder.
004260     if       WS-Pair-Remainder not = zero
004270              set WS-Bad-Count to "Y".
004280     if       Count-Is-Bad
004290              display EA011
004300              go to 0200-Exit.
004310*
004320     add      1 to WS-Last-Usr-Id.
004330     add      1 to WS-Usr-Count.
004340     set      WS-Usr-Ix to WS-Usr-Count.
004350     move     WS-Last-Usr-Id to WS-T-Usr-Id   (WS-Usr-Ix).
004360     move     "N"            to WS-T-Usr-Susp (WS-Usr-Ix).
004370     perform  ZZ850-Stamp-Now.
004380     move     WS-Now-Ts      to WS-T-Usr-Created (WS-Usr-Ix).
004390*
004400     move     1 to WS-Pair-Sub.
004410     perform  0200-Add-Pair thru 0200-Add-Pair-Exit
004420              until WS-Pair-Sub > UsQ-Raw-Count.
004430*
004440     perform  ZZ870-Rewrite-Users.
004450     perform  ZZ880-Rewrite-Idents.
004460     display  "EA020 - member created, id = " WS-Last-Usr-Id.
004470 0200-Exit.
004480     exit.
004490*
004500 0200-Add-Pair.
004510     add      1 to WS-Idf-Count.
004520     set      WS-Idf-Ix to WS-Idf-Count.
004530     add      1 to WS-Last-Idf-Id.
004540     move     WS-Last-Idf-Id to WS-T-Idf-Id (WS-Idf-Ix).
004550     move     WS-Last-Usr-Id to WS-T-Idf-User (WS-Idf-Ix).
004560     move     UsQ-Raw-Items (WS-Pair-Sub)
004570                             to WS-T-Idf-Key (WS-Idf-Ix).
004580     move     UsQ-Raw-Items (WS-Pair-Sub + 1)
004590                             to WS-T-Idf-Value (WS-Idf-Ix).
004600     move     "Y"            to WS-T-Idf-Active (WS-Idf-Ix).
004610     move     WS-Now-Ts      to WS-T-Idf-Created (WS-Idf-Ix).
004620     add      2 to WS-Pair-Sub.
004630 0200-Add-Pair-Exit.
004640     exit.
004650*
004660 0300-Find-By-Id.
004670*****************
004680     set      WS-Found to "N".
004690     perform  0300-Test-Id thru 0300-Test-Id-Exit
004700              varying WS-Usr-Ix from 1 by 1
004710              until    WS-Usr-Ix > WS-Usr-Count
004720              or       Rec-Found.
004730     if       not Rec-Found
004740              display EA012
004750              display UsQ-Id
004760              go to 0300-Exit.
004770     set      WS-Usr-Ix to WS-Found-Ix.
004780     perform  ZZ900-Print-One.
004790*
004800*    join active identifiers and accounts for this member
004810     perform  0300-Join-Idents thru 0300-Join-Idents-Exit
004820              varying WS-Idf-Ix from 1 by 1
004830              until    WS-Idf-Ix > WS-Idf-Count.
004840     open     input Account-File.
004850     if       EA-Acc-Status = "00"
004860              set      Acc-Eof to false
004870              perform  0300-Join-Accounts thru 0300-Join-Accounts-Exit
004880                       until Acc-Eof
004890              close    Account-File.
004900 0300-Exit.
004910     exit.
004920*
004930 0300-Test-Id.
004940     if       WS-T-Usr-Id (WS-Usr-Ix) = UsQ-Id
004950              set WS-Found to "Y"
004960              set WS-Found-Ix to WS-Usr-Ix.
004970 0300-Test-Id-Exit.
004980     exit.
004990*
005000 0300-Join-Idents.
005010     if       WS-T-Idf-User (WS-Idf-Ix) = UsQ-Id
005020        and   WS-T-Idf-Active (WS-Idf-Ix) = "Y"
005030              display "   id  " WS-T-Idf-Key (WS-Idf-Ix)
005040                                WS-T-Idf-Value (WS-Idf-Ix).
005050 0300-Join-Idents-Exit.
005060     exit.
005070*
005080 0300-Join-Accounts.
005090     read     Account-File
005100               at end
005110                        set Acc-Eof to true
005120                        go to 0300-Join-Accounts-Exit
005130     end-read.
005140     if       EA-Acc-Status not = "00"
005150              set Acc-Eof to true
005160              go to 0300-Join-Accounts-Exit.
005170     if       Acc-User-Id = UsQ-Id
005180              display "   a/c " Acc-Id
005190                                Acc-Economy-Id
005200                                Acc-Amount.
005210 0300-Join-Accounts-Exit.
005220     exit.
005230*
005240 0400-Find-By-Identifier.
005250*************************
005260     set      WS-Found to "N".
005270     move     UsQ-Value to WS-Cmp-2.
005280     inspect  WS-Cmp-2 converting WS-Lower-Alpha to WS-Upper-Alpha.
005290     perform  0400-Test-Identifier thru 0400-Test-Identifier-Exit
005300              varying WS-Idf-Ix from 1 by 1
005310              until    WS-Idf-Ix > WS-Idf-Count
005320              or       Rec-Found.
005330     if       Rec-Found
005340              set      WS-Usr-Ix to WS-Found-Ix
005350              perform  ZZ900-Print-One
005360     else
005370              display  EA013.
005380 0400-Exit.
005390     exit.
005400*
005410 0400-Test-Identifier.
005420     if       WS-T-Idf-Key (WS-Idf-Ix)    = UsQ-Key
005430        and   WS-T-Idf-Active (WS-Idf-Ix) = "Y"
005440              move WS-T-Idf-Value (WS-Idf-Ix) to WS-Cmp-1
005450              inspect WS-Cmp-1 converting WS-Lower-Alpha
005460                                        to WS-Upper-Alpha
005470              if   WS-Cmp-1 = WS-Cmp-2
005480                   perform 0400-Find-Owner thru 0400-Find-Owner-Exit
005490                           varying WS-Sub from 1 by 1
005500                           until WS-Sub > WS-Usr-Count
005510              end-if.
005520 0400-Test-Identifier-Exit.
005530     exit.
005540*
005550 0400-Find-Owner.
005560     if       WS-T-Usr-Id (WS-Sub) = WS-T-Idf-User (WS-Idf-Ix)
005570              set WS-Found-Ix to WS-Sub
005580              set WS-Found    to "Y".
005590 0400-Find-Owner-Exit.
005600     exit.
005610*
005620 0500-List-Suspended.
005630*********************
005640     open     output Print-File.
005650     move     zero to WS-Rec-Cnt.
005660     initiate User-Listing.
005670     perform  0500-Test-Suspended thru 0500-Test-Suspended-Exit
005680              varying WS-Usr-Ix from 1 by 1
005690              until    WS-Usr-Ix > WS-Usr-Count.
005700     terminate User-Listing.
005710     close    Print-File.
005720 0500-Exit.
005730     exit.
005740*
005750 0500-Test-Suspended.
005760     if       WS-T-Usr-Susp (WS-Usr-Ix) = "Y"
005770              add  1 to WS-Rec-Cnt
005780              generate Usr-Detail.
005790 0500-Test-Suspended-Exit.
005800     exit.
005810*
005820 0600-List-Created-Before.
005830**************************
005840     open     output Print-File.
005850     move     zero to WS-Rec-Cnt.
005860     initiate User-Listing.
005870     perform  0600-Test-Before thru 0600-Test-Before-Exit
005880              varying WS-Usr-Ix from 1 by 1
005890              until    WS-Usr-Ix > WS-Usr-Count.
005900     terminate User-Listing.
005910     close    Print-File.
005920 0600-Exit.
005930     exit.
005940*
005950 0600-Test-Before.
005960     if       WS-T-Usr-Created (WS-Usr-Ix) < UsQ-Cutoff-Ts
005970              add  1 to WS-Rec-Cnt
005980              generate Usr-Detail.
005990 0600-Test-Before-Exit.
006000     exit.
006010*
006020 0700-List-Created-After.
006030*************************
006040     open     output Print-File.
006050     move     zero to WS-Rec-Cnt.
006060     initiate User-Listing.
006070     perform  0700-Test-After thru 0700-Test-After-Exit
006080              varying WS-Usr-Ix from 1 by 1
006090              until    WS-Usr-Ix > WS-Usr-Count.
006100     terminate User-Listing.
006110     close    Print-File.
006120 0700-Exit.
006130     exit.
006140*
006150 0700-Test-After.
006160     if       WS-T-Usr-Created (WS-Usr-Ix) > UsQ-Cutoff-Ts
006170              add  1 to WS-Rec-Cnt
006180              generate Usr-Detail.
006190 0700-Test-After-Exit.
006200     exit.
006210*
006220 ZZ850-Stamp-Now.
006230*****************
006240*    crude epoch-ms stamp built from today's date, good enough for
006250*    ordering within a run - true clock granularity not required.
006260     move     zero to WS-Now-Ts.
006270     accept   WS-Today-YMD from date YYYYMMDD.
006280     compute  WS-Now-Ts = WS-Today-CC-YY * 10000000000
006290                        + WS-Today-MM    * 100000000.
006300 ZZ850-Exit.
006310     exit.
006320*
006330 ZZ870-Rewrite-Users.
006340*********************
006350     open     output User-New-File.
006360     perform  ZZ870-Write-One thru ZZ870-Write-One-Exit
006370              varying WS-Usr-Ix from 1 by 1
006380              until    WS-Usr-Ix > WS-Usr-Count.
006390     close    User-New-File.
006400 ZZ870-Exit.
006410     exit.
006420*
006430 ZZ870-Write-One.
006440     move     WS-T-Usr-Id      (WS-Usr-Ix) to Nus-Id.
006450     move     WS-T-Usr-Susp    (WS-Usr-Ix) to Nus-Suspended.
006460     move     WS-T-Usr-Created (WS-Usr-Ix) to Nus-Created-At.
006470     write    EA-NewU-Rec.
006480 ZZ870-Write-One-Exit.
006490     exit.
006500*
006510 ZZ880-Rewrite-Idents.
006520**********************
006530     open     output Ident-New-File.
006540     perform  ZZ880-Write-One thru ZZ880-Write-One-Exit
006550              varying WS-Idf-Ix from 1 by 1
006560              until    WS-Idf-Ix > WS-Idf-Count.
006570     close    Ident-New-File.
006580 ZZ880-Exit.
006590     exit.
006600*
006610 ZZ880-Write-One.
006620     move     WS-T-Idf-Id      (WS-Idf-Ix) to Nid-Id.
006630     move     WS-T-Idf-User    (WS-Idf-Ix) to Nid-User-Id.
006640     move     WS-T-Idf-Key     (WS-Idf-Ix) to Nid-Key.
006650     move     WS-T-Idf-Value   (WS-Idf-Ix) to Nid-Value.
006660     move     WS-T-Idf-Active  (WS-Idf-Ix) to Nid-Active.
006670     move     WS-T-Idf-Created (WS-Idf-Ix) to Nid-Created-At.
006680     write    EA-NewI-Rec.
006690 ZZ880-Write-One-Exit.
006700     exit.
006710*
006720 ZZ900-Print-One.
006730*****************
006740     open     output Print-File.
006750     move     zero to WS-Rec-Cnt.
006760     initiate User-Listing.
006770     add      1 to WS-Rec-Cnt.
006780     generate Usr-Detail.
006790     terminate User-Listing.
006800     close    Print-File.
006810 ZZ900-Exit.
006820     exit.
006830*
