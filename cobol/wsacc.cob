000100*******************************************
000110*                                          *
000120*  Record Definition For Account File     *
000130*     Uses Acc-Id as key                  *
000140*******************************************
000150*  File size 42 bytes.
000160*
000170* 19/06/86 vbc - Created.
000180* 31/10/25 vbc - Renamed acc-no to Acc-Id to match EA module std,
000190*                added Acc-Economy-Id (one a/c per economy per member).
000200* 12/11/25 vbc - Chg Acc-Amount picture, was unsigned in error.
000210*
000220 01  EA-Account-Record.
000230     03  Acc-Id               pic 9(9).
000240*    owning member
000250     03  Acc-User-Id          pic 9(9).
000260*    economy this account is held in
000270     03  Acc-Economy-Id       pic 9(9).
000280*    current worth
000290     03  Acc-Amount           pic s9(11)v99  comp-3.
000300     03  filler               pic x(02).
000310*
000320 01  EA-Account-Header.
000330*    value zero
000340     03  Hdr-Acc-No           pic 9(9).
000350     03  Hdr-Acc-Last-Id      pic 9(9)     comp.
000360     03  filler               pic x(12).
000370*
