000100*******************************************
000110*                                          *
000120*  Record Definition For Posting          *
000130*   Request File (batch input driving     *
000140*         the posting engine)             *
000150*******************************************
000160*  File size 85 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 19/06/86 vbc - Created.
000210* 23/11/25 vbc - Tidy up var names case to match new EA module std.
000220*
000230 01  EA-Posting-Record.
000240*    target account
000250     03  Pst-Account-Id       pic 9(9).
000260*    I increase, D decrease
000270     03  Pst-Type             pic x(01).
000280*    movement amount
000290     03  Pst-Amount           pic s9(11)v99  comp-3.
000300*    optional, spaces if none supplied
000310     03  Pst-Comment          pic x(60).
000320     03  filler               pic x(02).
000330*
000340 01  EA-Posting-Header.
000350*    value zero
000360     03  Hdr-Pst-No           pic 9(9).
000370     03  Hdr-Pst-Batch-No     binary-short unsigned.
000380     03  filler               pic x(14).
000390*
