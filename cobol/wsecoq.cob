000100*******************************************
000110*                                          *
000120*  Record Definition For Economy          *
000130*   Maintenance Request (control) File    *
000140*                                          *
000150*  EcQ-Function :                         *
000160*    1 = Create, 2 = Find by Id           *
000170*    3 = Find by Name                     *
000180*    4 = List Incr-Mult changed           *
000190*    5 = List Decr-Mult changed           *
000200*    6 = Adjust Amount by Id's multiplier *
000210*  EcQ-Direction (function 6 only) :      *
000220*    I = apply Incr-Mult, D = apply       *
000230*        Decr-Mult                        *
000240*******************************************
000250*
000260* 23/11/25 vbc - Created for EA010 control-card driven run.
000270* 09/08/26 vbc - 1.02 Added EcQ-Amount and function 6 so the
000280*     Adjust-Amount calc service can be driven off a control
000290*     card rather than sit uncalled.
000300* 09/08/26 vbc - 1.03 Added EcQ-Start-Value - creation was
000310*     stuck at a start value of zero with no way to set one.
000320*     Added EcQ-Direction so function 6 can apply either
000330*     multiplier - Decr-Mult had no caller at all.
000340*
000350 01  EA-Economy-Request.
000360     03  EcQ-Function         pic 9.
000370     03  EcQ-Name             pic x(30).
000380     03  EcQ-Id               pic 9(9).
000390     03  EcQ-Start-Value      pic s9(11)v99  comp-3.
000400     03  EcQ-Amount           pic s9(11)v99  comp-3.
000410     03  EcQ-Direction        pic x          value "I".
000420     03  filler               pic x(04).
000430*
