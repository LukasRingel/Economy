000100*******************************************************************
000110*                                                                 *
000120*                      Posting Engine                             *
000130*           Uses RW (Report Writer for the control print)         *
000140*                                                                 *
000150*******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.        ea040.
000210*
000220      Author.             V B Coen FBCS, FIDM, FIDPM, for Applewood
000230*                        Computers, 19/06/86.
000240*
000250      installation.      Applewood Computers Accounting System.
000260*
000270      date-written.      19/06/86.
000280*
000290      date-compiled.
000300*
000310      security.          Copyright (C) 1986-2025 & later, Vincent
000320*                        Bryan Coen.  Distributed under the GNU
000330*                        General Public License.  See file COPYING.
000340*
000350*    Remarks.           The one true batch mainline of the Economy
000360*                       Accounts module - reads a batch of posting
000370*                       requests, increases or decreases the target
000380*                       account's worth, rewrites the Account
000390*                       master and writes an audit Transaction
000400*                       record for every posting.  Prints a control
000410*                       report of postings and totals.
000420*
000430*                       Semi-sourced in shape from pyrgstr (Check
000440*                       Register Reporting).
000450*
000460*    Version.           See Prog-Name in WS.
000470*
000480*    Called Modules.    None.
000490*
000500*    Files used :
000510*                       POSTING.  Posting requests (input).
000520*                       ACCOUNT.  Account Master (input).
000530*                       ACCTNEW.  Account Master, next generation
000540*                                 (output, rewritten this run).
000550*                       TRANXN.   Transaction audit file (output,
000560*                                 extend - appended to, not rebuilt).
000570*                       CTLRPT.   Control report.
000580*
000590*    Error messages used.
000600* Program specific:
000610*                       EA031 - EA032.
000620*
000630* Changes:
000640* 19/06/86 vbc -     Created - started coding from the Check
000650*                    Register shape, no Economy concept at this
000660*                    time, flat a/c balance posting only.
000670* 02/09/91 vbc -  .01 Pst-Comment / Trn-Comment widened 40 to 60.
000680* 30/01/99 vbc -  .02 Y2K: Trn-Timestamp already held as full epoch
000690*                    milliseconds, no 2-digit year in this program.
000700* 23/11/25 vbc - 1.00 Rebuilt as EA040 under the new EA module
000710*                    numbering.  Control totals (count+sum of
000720*                    increases, count+sum of decreases, net
000730*                    movement) added to the end-of-run print.
000740* 02/12/25 vbc - 1.01 Error lines for postings against an unknown
000750*                    account added to the control report.
000760*
000770*
000780*******************************************************************
000790* Copyright Notice.
000800* ****************
000810*
000820* These files and programs are part of the Applewood Computers
000830* Accounting System and are copyright (c) Vincent B Coen, 1976-2026
000840* and later.
000850*
000860* This program is free software; you can redistribute it and/or
000870* modify it under the terms of the GNU General Public License as
000880* published by the Free Software Foundation; version 3 and later
000890* as revised for personal usage only, and that includes use within
000900* a business but without repackaging or for Resale in any way.
000910*
000920* ACAS is distributed in the hope that it will be useful, but
000930* WITHOUT ANY WARRANTY; without even the implied warranty of
000940* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000950* GNU General Public License for more details.
000960*
000970*******************************************************************
000980*
000990 environment              division.
001000*================================
001010*
001020 configuration            section.
001030 special-names.
001040     C01 is TOP-OF-FORM
001050     class Alpha-Name is "A" thru "Z" "a" thru "z"
001060     UPSI-0 is EA040-Test-Switch.
001070*
001080 input-output             section.
001090 file-control.
001100     select Posting-File      assign to POSTING
001110            organization      is sequential
001120            file status       is EA-Pst-Status.
001130     select Account-File      assign to ACCOUNT
001140            organization      is sequential
001150            file status       is EA-Acc-Status.
001160     select Account-New-File  assign to ACCTNEW
001170            organization      is sequential
001180            file status       is EA-New-Status.
001190     select Tranxn-File       assign to TRANXN
001200            organization      is sequential
001210            file status       is EA-Trn-Status.
001220     select Print-File        assign to CTLRPT
001230            organization      is sequential
001240            file status       is EA-Prt-Status.
001250*
001260 data                      division.
001270 file section.
001280*
001290 fd  Posting-File.
001300     copy "wspst.cob".
001310*
001320 fd  Account-File.
001330     copy "wsacc.cob".
001340*
001350 fd  Account-New-File.
001360     copy "wsacc.cob" replacing EA-Account-Record by EA-New-Rec
001370                                EA-Account-Header by EA-New-Hdr
001380                                Acc-Id            by Nac-Id
001390                                Acc-User-Id       by Nac-User-Id
001400                                Acc-Economy-Id    by Nac-Economy-Id
001410                                Acc-Amount        by Nac-Amount
001420                                Hdr-Acc-No        by Hdr-Nac-No
001430                                Hdr-Acc-Last-Id   by Hdr-Nac-Last-Id.
001440*
001450 fd  Tranxn-File.
001460     copy "wstrn.cob".
001470*
001480 fd  Print-File
001490     report is Posting-Register-Report.
001500*
001510 working-storage section.
001520*-----------------------
001530 77  Prog-Name               pic x(17) value "EA040 (1.01)".
001540*
001550 01  WS-File-Status.
001560     03  EA-Pst-Status       pic xx.
001570     03  EA-Acc-Status       pic xx.
001580     03  EA-New-Status       pic xx.
001590     03  EA-Trn-Status       pic xx.
001600     03  EA-Prt-Status       pic xx.
001610     03  filler              pic x(05).
001620*
001630 01  WS-Switches.
001640     03  WS-Found            pic x        value "N".
001650         88  Account-Found               value "Y".
001660     03  WS-Acc-Eof-Sw       pic x        value "N".
001670         88  Acc-Eof                     value "Y".
001680     03  WS-Pst-Eof-Sw       pic x        value "N".
001690         88  Pst-Eof                     value "Y".
001700     03  filler              pic x(07).
001710*
001720 01  WS-Counts.
001730     03  WS-Acc-Count        pic 9(5)     comp.
001740     03  WS-Last-Trn-Id      pic 9(9)     comp.
001750     03  WS-Incr-Cnt         pic 9(5)     comp.
001760     03  WS-Decr-Cnt         pic 9(5)     comp.
001770     03  WS-Posting-Cnt      pic 9(5)     comp.
001780     03  WS-Found-Ix         pic 9(5)     comp.
001790     03  filler              pic x(05).
001800*
001810*    in-storage account table, read once, rewritten at end of run
001820 01  WS-Account-Table.
001830     03  WS-A-Entry          occurs 3000 times
001840                              indexed by WS-Acc-Ix.
001850         05  WS-T-Acc-Id      pic 9(9).
001860         05  WS-T-Acc-User    pic 9(9).
001870         05  WS-T-Acc-Eco     pic 9(9).
001880         05  WS-T-Acc-Amt     pic s9(11)v99 comp-3.
001890*
001900 01  WS-Posting-Work.
001910     03  WS-Old-Worth        pic s9(11)v99 comp-3 value zero.
001920     03  WS-New-Worth        pic s9(11)v99 comp-3 value zero.
001930     03  WS-Incr-Sum         pic s9(11)v99 comp-3 value zero.
001940     03  WS-Decr-Sum         pic s9(11)v99 comp-3 value zero.
001950     03  WS-Net-Movement     pic s9(11)v99 comp-3 value zero.
001960*
001970*    date/time block, common shape across ACAS reporting programs
001980 01  WS-Date-Formats.
001990     03  WS-Swap             pic 99.
002000     03  WS-Date             pic x(10)   value "99/99/9999".
002010     03  WS-UK  redefines WS-Date.
002020         05  WS-Days         pic 99.
002030         05  filler          pic x.
002040         05  WS-Month        pic 99.
002050         05  filler          pic x.
002060         05  WS-Year         pic 9(4).
002070     03  WS-USA redefines WS-Date.
002080         05  WS-USA-Month    pic 99.
002090         05  filler          pic x.
002100         05  WS-USA-Days     pic 99.
002110         05  filler          pic x.
002120         05  filler          pic 9(4).
002130     03  WS-Intl redefines WS-Date.
002140         05  WS-Intl-Year    pic 9(4).
002150         05  filler          pic x.
002160         05  WS-Intl-Month   pic 99.
002170         05  filler          pic x.
002180         05  WS-Intl-Days    pic 99.
002190*
002200 01  WS-Now-Ts                pic 9(15)    value zero.
002210 01  WS-Today-YMD.
002220     03  WS-Today-CC-YY       pic 9(4).
002230     03  WS-Today-MM          pic 99.
002240     03  WS-Today-DD          pic 99.
002250*
002260 01  Error-Messages.
002270     03  EA031  pic x(40) value
002280         "EA031 Posting rejected, account not found -".
002290     03  EA032  pic x(30) value "EA032 Transaction file full -".
002300*
002310 01  Error-Code                pic 999      value zero.
002320*
002330 report section.
002340****************
002350 rd  Posting-Register-Report
002360     control      final
002370     page limit   56
002380     heading      1
002390     first detail 5
002400     last  detail 54.
002410*
002420 01  Pst-Rpt-Head  type page heading.
002430     03  line  1.
002440         05  col   1     pic x(17)   source Prog-Name.
002450         05  col  40     pic x(30)   value
002460             "Posting Engine - Control Report".
002470         05  col 100     pic x(10)   source WS-Conv-Date.
002480     03  line  3.
002490         05  col   2                 value "Acc-Id".
002500         05  col  12                 value "Type".
002510         05  col  20                 value "Amount".
002520         05  col  35                 value "Old Worth".
002530         05  col  50                 value "New Worth".
002540*
002550 01  Pst-Detail  type detail.
002560     03  line + 1.
002570         05  col   2     pic 9(9)    source WS-T-Acc-Id (WS-Acc-Ix).
002580         05  col  12     pic x(01)   source Pst-Type.
002590         05  col  20     pic zzzzzzzz9.99 source Pst-Amount.
002600         05  col  35     pic zzzzzzzz9.99 source WS-Old-Worth.
002610         05  col  50     pic zzzzzzzz9.99 source WS-New-Worth.
002620*
002630 01  Pst-Error-Line  type detail.
002640     03  line + 1.
002650         05  col   2                 value "** REJECTED **".
002660         05  col  20     pic 9(9)    source Pst-Account-Id.
002670         05  col  35     pic x(20)   value "Account not found".
002680*
002690 01  Pst-Totals  type control footing final.
002700     03  line + 2.
002710         05  col   2     pic x(25)   value "Increases - Count".
002720         05  col  28     pic zzzz9   source WS-Incr-Cnt.
002730         05  col  36     pic x(4)    value "Sum ".
002740         05  col  40     pic zzzzzzzz9.99 source WS-Incr-Sum.
002750     03  line + 1.
002760         05  col   2     pic x(25)   value "Decreases - Count".
002770         05  col  28     pic zzzz9   source WS-Decr-Cnt.
002780         05  col  36     pic x(4)    value "Sum ".
002790         05  col  40     pic zzzzzzzz9.99 source WS-Decr-Sum.
002800     03  line + 2.
002810         05  col   2     pic x(25)   value "Total Postings".
002820         05  col  28     pic zzzz9   source WS-Posting-Cnt.
002830     03  line + 1.
002840         05  col   2     pic x(25)   value "Net Movement".
002850         05  col  28     pic zzzzzzzz9.99 source WS-Net-Movement.
002860*
002870 01  WS-Conv-Date            pic x(10)    value spaces.
002880*
002890 procedure division.
002900*===================
002910*
002920 AA000-Main                  section.
002930*****************************
002940     move     zero  to  Error-Code.
002950     accept   WS-Today-YMD from date YYYYMMDD.
002960     move     WS-Today-CC-YY to WS-Conv-Date (1:4).
002970     move     "/"            to WS-Conv-Date (5:1).
002980     move     WS-Today-MM    to WS-Conv-Date (6:2).
002990     move     "/"            to WS-Conv-Date (8:1).
003000     move     WS-Today-DD    to WS-Conv-Date (9:2).
003010     perform  AA010-Open-Files.
003020     perform  AA050-Process-Postings.
003030     perform  AA090-Close-Files.
003040 AA000-Exit.
003050     goback.
003060*
003070 AA010-Open-Files.
003080******************
003090     move     zero to WS-Acc-Count.
003100     set      Acc-Eof to false.
003110     open     input Account-File.
003120     if       EA-Acc-Status not = "00"
003130              display "EA040 - account master not found, aborting"
003140              go to AA000-Exit.
003150     set      WS-Acc-Ix to 1.
003160     perform  AA010-Load-One thru AA010-Load-One-Exit
003170              until  Acc-Eof.
003180     close    Account-File.
003190*
003200     open     input Posting-File.
003210     if       EA-Pst-Status not = "00"
003220              display "EA040 - no posting requests found, aborting"
003230              go to AA000-Exit.
003240*
003250     move     zero to WS-Last-Trn-Id.
003260     open     extend Tranxn-File.
003270     if       EA-Trn-Status = "05" or "35"
003280              close Tranxn-File
003290              open  output Tranxn-File
003300     end-if.
003310*
003320     open     output Print-File.
003330     move     zero to WS-Incr-Cnt WS-Decr-Cnt WS-Posting-Cnt.
003340     move     zero to WS-Incr-Sum WS-Decr-Sum WS-Net-Movement.
003350     perform  ZZ850-Stamp-Now.
003360     initiate Posting-Register-Report.
003370 AA010-Exit.
003380     exit.
003390*
003400 AA010-Load-One.
003410     read     Account-File
003420               at end
003430                        set Acc-Eof to true
003440                        go to AA010-Load-One-Exit
003450     end-read.
003460     if       EA-Acc-Status not = "00"
003470              set Acc-Eof to true
003480              go to AA010-Load-One-Exit.
003490     if       WS-Acc-Ix > 3000
003500              set Acc-Eof to true
003510              go to AA010-Load-One-Exit.
003520     move     Acc-Id         to WS-T-Acc-Id   (WS-Acc-Ix).
003530     move     Acc-User-Id    to WS-T-Acc-User (WS-Acc-Ix).
003540     move     Acc-Economy-Id to WS-T-Acc-Eco  (WS-Acc-Ix).
003550     move     Acc-Amount     to WS-T-Acc-Amt  (WS-Acc-Ix).
003560     add      1 to WS-Acc-Count.
003570     set      WS-Acc-Ix up by 1.
003580 AA010-Load-One-Exit.
003590     exit.
003600*
003610 AA050-Process-Postings.
003620************************
003630     set      Pst-Eof to false.
003640     perform  AA050-Process-One thru AA050-Process-One-Exit
003650              until  Pst-Eof.
003660 AA050-Exit.
003670     exit.
003680*
003690 AA050-Process-One.
003700     read     Posting-File
003710               at end
003720                        set Pst-Eof to true
003730                        go to AA050-Process-One-Exit
003740     end-read.
003750     if       EA-Pst-Status not = "00"
003760              set Pst-Eof to true
003770              go to AA050-Process-One-Exit.
003780     set      WS-Found to "N".
003790     perform  AA050-Test-Id thru AA050-Test-Id-Exit
003800              varying WS-Acc-Ix from 1 by 1
003810              until    WS-Acc-Ix > WS-Acc-Count
003820              or       Account-Found.
003830     if       not Account-Found
003840              display EA031
003850              display Pst-Account-Id
003860              generate Pst-Error-Line
003870              go to AA050-Process-One-Exit.
003880     set      WS-Acc-Ix to WS-Found-Ix.
003890     move     WS-T-Acc-Amt (WS-Acc-Ix) to WS-Old-Worth.
003900     if       Pst-Type = "I"
003910              perform ZZ600-Increase thru ZZ600-Exit
003920     else
003930              perform ZZ650-Decrease thru ZZ650-Exit
003940     end-if.
003950     move     WS-T-Acc-Amt (WS-Acc-Ix) to WS-New-Worth.
003960     perform  ZZ700-Write-Transaction thru ZZ700-Exit.
003970     add      1 to WS-Posting-Cnt.
003980     generate Pst-Detail.
003990 AA050-Process-One-Exit.
004000     exit.
004010*
004020 AA050-Test-Id.
004030     if       WS-T-Acc-Id (WS-Acc-Ix) = Pst-Account-Id
004040              set WS-Found to "Y"
004050              set WS-Found-Ix to WS-Acc-Ix.
004060 AA050-Test-Id-Exit.
004070     exit.
004080*
004090 ZZ600-Increase.
004100****************
004110     add      Pst-Amount to WS-T-Acc-Amt (WS-Acc-Ix).
004120     add      1          to WS-Incr-Cnt.
004130     add      Pst-Amount to WS-Incr-Sum.
004140 ZZ600-Exit.
004150     exit.
004160*
004170 ZZ650-Decrease.
004180****************
004190     subtract Pst-Amount from WS-T-Acc-Amt (WS-Acc-Ix).
004200     add      1          to WS-Decr-Cnt.
004210     add      Pst-Amount to WS-Decr-Sum.
004220 ZZ650-Exit.
004230     exit.
004240*
004250 ZZ700-Write-Transaction.
004260*************************
004270     add      1 to WS-Last-Trn-Id.
004280     move     WS-Last-Trn-Id  to Trn-Id.
004290     move     Pst-Account-Id  to Trn-Account-Id.
004300     move     Pst-Amount      to Trn-Amount.
004310     move     WS-Now-Ts       to Trn-Timestamp.
004320     move     Pst-Type        to Trn-Type.
004330     move     Pst-Comment     to Trn-Comment.
004340     write    EA-Transaction-Record.
004350     if       EA-Trn-Status not = "00"
004360              display EA032.
004370 ZZ700-Exit.
004380     exit.
004390*
004400 ZZ800-Accumulate-Totals.
004410*************************
004420     subtract WS-Decr-Sum from WS-Incr-Sum giving WS-Net-Movement.
004430 ZZ800-Exit.
004440     exit.
004450*
004460 ZZ850-Stamp-Now.
004470*****************
004480     move     zero to WS-Now-Ts.
004490     compute  WS-Now-Ts = WS-Today-CC-YY * 10000000000
004500                        + WS-Today-MM    * 100000000.
004510 ZZ850-Exit.
004520     exit.
004530*
004540 AA090-Close-Files.
004550*******************
004560     perform  ZZ800-Accumulate-Totals.
004570     terminate Posting-Register-Report.
004580     close    Posting-File.
004590     close    Tranxn-File.
004600     close    Print-File.
004610*
004620     open     output Account-New-File.
004630     perform  AA090-Write-One thru AA090-Write-One-Exit
004640              varying WS-Acc-Ix from 1 by 1
004650              until    WS-Acc-Ix > WS-Acc-Count.
004660     close    Account-New-File.
004670 AA090-Exit.
004680     exit.
004690*
004700 AA090-Write-One.
004710     move     WS-T-Acc-Id   (WS-Acc-Ix) to Nac-Id.
004720     move     WS-T-Acc-User (WS-Acc-Ix) to Nac-User-Id.
004730     move     WS-T-Acc-Eco  (WS-Acc-Ix) to Nac-Economy-Id.
004740     move     WS-T-Acc-Amt  (WS-Acc-Ix) to Nac-Amount.
004750     write    EA-New-Rec.
004760 AA090-Write-One-Exit.
004770     exit.
004780*
