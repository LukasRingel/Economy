000100*******************************************
000110*                                          *
000120*  Record Definition For Member           *
000130*   Maintenance Request (control) File    *
000140*                                          *
000150*  UsQ-Function :                         *
000160*    1 = Create (UsQ-Raw-Items follow)    *
000170*    2 = Find by Id                       *
000180*    3 = Find by Identifier (key+value)   *
000190*    4 = List Suspended                   *
000200*    5 = List Created Before Cutoff       *
000210*    6 = List Created After  Cutoff       *
000220*******************************************
000230*
000240* 23/11/25 vbc - Created for EA020 control-card driven run.
000250* 02/12/25 vbc - Raw-Items table added, was fixed key/value pair.
000260*
000270 01  EA-User-Request.
000280     03  UsQ-Function         pic 9.
000290     03  UsQ-Id               pic 9(9).
000300     03  UsQ-Key              pic x(20).
000310     03  UsQ-Value            pic x(40).
000320     03  UsQ-Cutoff-Ts        pic 9(15).
000330     03  UsQ-Raw-Count        pic 99       comp.
000340     03  UsQ-Raw-Items        occurs 20    pic x(40).
000350     03  filler               pic x(05).
000360*
