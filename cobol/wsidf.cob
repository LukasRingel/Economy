000100*******************************************
000110*                                          *
000120*  Record Definition For External         *
000130*   Identifier File (member cross-refs)   *
000140*     Uses Idf-Id as key, grouped by      *
000150*         Idf-User-Id                     *
000160*******************************************
000170*  File size 100 bytes.
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 19/06/86 vbc - Created.
000220* 11/03/93 vbc - Idf-Value widened 24 -> 40, other schemes need more.
000230* 23/11/25 vbc - Idf-Active added, revoked refs kept not deleted.
000240*
000250 01  EA-Identifier-Record.
000260     03  Idf-Id               pic 9(9).
000270*    owning member
000280     03  Idf-User-Id          pic 9(9).
000290*    ext. scheme code
000300     03  Idf-Key              pic x(20).
000310*    compared case-insensitive
000320     03  Idf-Value            pic x(40).
000330*    Y valid, N revoked
000340     03  Idf-Active           pic x(01).
000350*    creation timestamp, epoch ms
000360     03  Idf-Created-At       pic 9(15).
000370     03  filler               pic x(06).
000380*
