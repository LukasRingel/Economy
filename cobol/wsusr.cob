000100*******************************************
000110*                                          *
000120*  Record Definition For Member           *
000130*           Master File                   *
000140*     Uses Usr-Id as key                  *
000150*******************************************
000160*  File size 30 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 19/06/86 vbc - Created.
000210* 30/01/99 vbc - Y2K: Usr-Created-At already held as full epoch
000220*                milliseconds, no 2-digit year in this record.
000230* 23/11/25 vbc - Tidy up var names case to match new EA module std.
000240*
000250 01  EA-User-Record.
000260     03  Usr-Id               pic 9(9).
000270*    Y suspended, N active
000280     03  Usr-Suspended        pic x(01).
000290*    creation timestamp, epoch ms
000300     03  Usr-Created-At       pic 9(15).
000310     03  filler               pic x(05).
000320*
000330 01  EA-User-Header.
000340*    value zero
000350     03  Hdr-Usr-No           pic 9(9).
000360     03  Hdr-Usr-Last-Id      pic 9(9)     comp.
000370     03  filler               pic x(12).
000380*
