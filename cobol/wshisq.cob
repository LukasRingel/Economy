000100*******************************************
000110*                                          *
000120*  Record Definition For Transaction      *
000130*   History Request (control) File        *
000140*                                          *
000150*  ThQ-Function :                         *
000160*    1 = All, 2 = Recent N                *
000170*    3 = All Filtered by Type             *
000180*    4 = Recent N Filtered by Type        *
000190*******************************************
000200*
000210* 23/11/25 vbc - Created for EA050 control-card driven run.
000220*
000230 01  EA-History-Request.
000240     03  ThQ-Function         pic 9.
000250     03  ThQ-Account-Id       pic 9(9).
000260     03  ThQ-N                pic 9(5)     comp.
000270*    I or D, used when filtered
000280     03  ThQ-Type             pic x(01).
000290     03  filler               pic x(05).
000300*
