000100*******************************************************************
000110*                                                                 *
000120*               Transaction History Query                         *
000130*        Lists postings recorded against a member account        *
000140*                                                                 *
000150*******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.        ea050.
000210*
000220      Author.             V B Coen FBCS, FIDM, FIDPM, for Applewood
000230*                        Computers, 19/06/86.
000240*
000250      installation.      Applewood Computers Accounting System.
000260*
000270      date-written.      19/06/86.
000280*
000290      date-compiled.
000300*
000310      security.          Copyright (C) 1986-2025 & later, Vincent
000320*                        Bryan Coen.  Distributed under the GNU
000330*                        General Public License.  See file COPYING.
000340*
000350*    Remarks.           Lists the Transaction audit trail for one
000360*                       account - all of them, the most recent N
000370*                       descending by timestamp, and both variants
000380*                       filtered to increases or decreases only.
000390*                       Run is driven by a control card on HISTREQ.
000400*
000410*                       Semi-sourced in shape from vacprint, loading
000420*                       the whole file into an in-storage table
000430*                       before reporting on it.
000440*
000450*    Version.           See Prog-Name in WS.
000460*
000470*    Called Modules.    None.
000480*
000490*    Files used :
000500*                       TRANXN.   Transaction audit file (input).
000510*                       HISTREQ.  Control card driving this run.
000520*                       CTLRPT.   Listing / control report.
000530*
000540*    Error messages used.
000550* Program specific:
000560*                       EA041.
000570*
000580* Changes:
000590* 19/06/86 vbc -     Created - plain sequential list of the
000600*                    Transaction file, no selection criteria.
000610* 30/01/99 vbc -  .02 Y2K: Trn-Timestamp already held as full epoch
000620*                    milliseconds, no change required.
000630* 23/11/25 vbc - 1.00 Rebuilt as EA050, control-card driven, under
000640*                    the new EA module numbering.  Recent-N
000650*                    descending-by-timestamp selection added (own
000660*                    selection sort, no SORT verb, no intrinsic
000670*                    FUNCTION).
000680* 02/12/25 vbc - 1.01 Type-filtered variants of both queries added.
000690*
000700*
000710*******************************************************************
000720* Copyright Notice.
000730* ****************
000740*
000750* These files and programs are part of the Applewood Computers
000760* Accounting System and are copyright (c) Vincent B Coen, 1976-2026
000770* and later.
000780*
000790* This program is free software; you can redistribute it and/or
000800* modify it under the terms of the GNU General Public License as
000810* published by the Free Software Foundation; version 3 and later
000820* as revised for personal usage only, and that includes use within
000830* a business but without repackaging or for Resale in any way.
000840*
000850* ACAS is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000880* GNU General Public License for more details.
000890*
000900*******************************************************************
000910*
000920 environment              division.
000930*================================
000940*
000950 configuration            section.
000960 special-names.
000970     C01 is TOP-OF-FORM
000980     class Alpha-Name is "A" thru "Z" "a" thru "z"
000990     UPSI-0 is EA050-Test-Switch.
001000*
001010 input-output             section.
001020 file-control.
001030     select Tranxn-File       assign to TRANXN
001040            organization      is sequential
001050            file status       is EA-Trn-Status.
001060     select History-Req-File  assign to HISTREQ
001070            organization      is sequential
001080            file status       is EA-Req-Status.
001090     select Print-File        assign to CTLRPT
001100            organization      is sequential
001110            file status       is EA-Prt-Status.
001120*
001130 data                      division.
001140 file section.
001150*
001160 fd  Tranxn-File.
001170     copy "wstrn.cob".
001180*
001190 fd  History-Req-File.
001200     copy "wshisq.cob".
001210*
001220 fd  Print-File
001230     report is History-Listing.
001240*
001250 working-storage section.
001260*-----------------------
001270 77  Prog-Name               pic x(17) value "EA050 (1.01)".
001280*
001290 01  WS-File-Status.
001300     03  EA-Trn-Status       pic xx.
001310     03  EA-Req-Status       pic xx.
001320     03  EA-Prt-Status       pic xx.
001330     03  filler              pic x(06).
001340*
001350 01  WS-Switches.
001360     03  WS-Swapped          pic x        value "N".
001370         88  A-Swap-Was-Made               value "Y".
001380     03  WS-Trn-Eof-Sw       pic x        value "N".
001390         88  Trn-Eof                      value "Y".
001400     03  filler              pic x(07).
001410*
001420 01  WS-Counts.
001430     03  WS-Trn-Count        pic 9(5)     comp.
001440     03  WS-Sub              pic 9(5)     comp.
001450     03  WS-Out-Count        pic 9(5)     comp.
001460     03  WS-Rec-Cnt          pic 9(5)     comp.
001470     03  filler              pic x(05).
001480*
001490*    in-storage transaction table, loaded once at start of run,
001500*    filtered to the requested account as it is loaded
001510 01  WS-Tranxn-Table.
001520     03  WS-X-Entry          occurs 5000 times
001530                              indexed by WS-Trn-Ix.
001540         05  WS-T-Trn-Id      pic 9(9).
001550         05  WS-T-Trn-Acc     pic 9(9).
001560         05  WS-T-Trn-Amt     pic s9(11)v99 comp-3.
001570         05  WS-T-Trn-Ts      pic 9(15).
001580         05  WS-T-Trn-Type    pic x(01).
001590         05  WS-T-Trn-Cmt     pic x(60).
001600*
001610*    one work entry, used as the swap area in the selection sort
001620 01  WS-Swap-Entry.
001630     03  WS-Swap-Id           pic 9(9).
001640     03  WS-Swap-Acc          pic 9(9).
001650     03  WS-Swap-Amt          pic s9(11)v99 comp-3.
001660     03  WS-Swap-Ts           pic 9(15).
001670     03  WS-Swap-Type         pic x(01).
001680     03  WS-Swap-Cmt          pic x(60).
001690*
001700*    date block, common shape across ACAS reporting programs
001710 01  WS-Date-Formats.
001720     03  WS-Swap             pic 99.
001730     03  WS-Date             pic x(10)   value "99/99/9999".
001740     03  WS-UK  redefines WS-Date.
001750         05  WS-Days         pic 99.
001760         05  filler          pic x.
001770         05  WS-Month        pic 99.
001780         05  filler          pic x.
001790         05  WS-Year         pic 9(4).
001800     03  WS-USA redefines WS-Date.
001810         05  WS-USA-Month    pic 99.
001820         05  filler          pic x.
001830         05  WS-USA-Days     pic 99.
001840         05  filler          pic x.
001850         05  filler          pic 9(4).
001860     03  WS-Intl redefines WS-Date.
001870         05  WS-Intl-Year    pic 9(4).
001880         05  filler          pic x.
001890         05  WS-Intl-Month   pic 99.
001900         05  filler          pic x.
001910         05  WS-Intl-Days    pic 99.
001920*
001930 01  Error-Messages.
001940     03  EA041  pic x(30) value "EA041 Transaction table full -".
001950*
001960 01  Error-Code               pic 999      value zero.
001970*
001980 report section.
001990****************
002000 rd  History-Listing
002010     control    final
002020     page limit 56
002030     heading    1
002040     first detail 5
002050     last detail  54.
002060*
002070 01  Trn-Rpt-Head  type page heading.
002080     03  line  1.
002090         05  col   1     pic x(17)   source Prog-Name.
002100         05  col  40     pic x(30)   value
002110             "Transaction History Query".
002120         05  col 100     pic x(10)   source WS-Conv-Date.
002130     03  line  3.
002140         05  col   2                 value "Trn-Id".
002150         05  col  12                 value "Type".
002160         05  col  20                 value "Amount".
002170         05  col  35                 value "Timestamp".
002180         05  col  55                 value "Comment".
002190*
002200 01  Trn-Detail  type detail.
002210     03  line + 1.
002220         05  col   2     pic 9(9)    source WS-T-Trn-Id (WS-Trn-Ix).
002230         05  col  12     pic x(01)   source WS-T-Trn-Type (WS-Trn-Ix).
002240         05  col  20     pic zzzzzzzz9.99
002250                                     source WS-T-Trn-Amt (WS-Trn-Ix).
002260         05  col  35     pic 9(15)   source WS-T-Trn-Ts (WS-Trn-Ix).
002270         05  col  55     pic x(60)   source WS-T-Trn-Cmt (WS-Trn-Ix).
002280*
002290 01  Trn-Totals  type control footing final line plus 2.
002300     03  col   2         pic x(30)   value "Transactions Listed -".
002310     03  col  33         pic zzzz9   source WS-Rec-Cnt.
002320*
002330 01  WS-Conv-Date            pic x(10)    value spaces.
002340 01  WS-Today-YMD.
002350     03  WS-Today-CC-YY      pic 9(4).
002360     03  WS-Today-MM         pic 99.
002370     03  WS-Today-DD         pic 99.
002380*
002390 procedure division.
002400*===================
002410*
002420 AA000-Main                 section.
002430*****************************
002440     move     zero  to  Error-Code.
002450     accept   WS-Today-YMD from date YYYYMMDD.
002460     move     WS-Today-CC-YY to WS-Conv-Date (1:4).
002470     move     "/"            to WS-Conv-Date (5:1).
002480     move     WS-Today-MM    to WS-Conv-Date (6:2).
002490     move     "/"            to WS-Conv-Date (8:1).
002500     move     WS-Today-DD    to WS-Conv-Date (9:2).
002510     open     input History-Req-File.
002520     if       EA-Req-Status not = "00"
002530              display "EA050 - no control card supplied, run aborted"
002540              go to AA000-Exit.
002550     read     History-Req-File
002560              at end
002570                       display "EA050 - empty control card file"
002580                       go to AA000-Exit
002590     end-read.
002600     perform  0100-Load-Transactions.
002610     evaluate ThQ-Function
002620        when  1  perform 0200-List-All      thru 0200-Exit
002630        when  2  perform 0300-List-Recent-N thru 0300-Exit
002640        when  3  perform 0200-List-All      thru 0200-Exit
002650        when  4  perform 0300-List-Recent-N thru 0300-Exit
002660        when  other
002670                 display "EA050 - unknown ThQ-Function requested"
002680     end-evaluate.
002690     close    History-Req-File.
002700*
002710 AA000-Exit.
002720     goback.
002730*
002740 0100-Load-Transactions.
002750************************
002760*    loads only the transactions for the requested account, and
002770*    (on functions 3/4) only of the requested type, into the table
002780     move     zero to WS-Trn-Count.
002790     set      Trn-Eof to false.
002800     open     input Tranxn-File.
002810     if       EA-Trn-Status not = "00"
002820              go to 0100-Exit.
002830     set      WS-Trn-Ix to 1.
002840     perform  0100-Load-One thru 0100-Load-One-Exit
002850              until  Trn-Eof.
002860     close    Tranxn-File.
002870 0100-Exit.
002880     exit.
002890*
002900 0100-Load-One.
002910     read     Tranxn-File
002920               at end
002930                        set Trn-Eof to true
002940                        go to 0100-Load-One-Exit
002950     end-read.
002960     if       EA-Trn-Status not = "00"
002970              set Trn-Eof to true
002980              go to 0100-Load-One-Exit.
002990     if       Trn-Account-Id = ThQ-Account-Id
003000        and   (ThQ-Function = 1 or 2
003010               or Trn-Type = ThQ-Type)
003020              if    WS-Trn-Ix > 5000
003030                    display EA041
003040                    set Trn-Eof to true
003050                    go to 0100-Load-One-Exit
003060              end-if
003070              move  Trn-Id        to WS-T-Trn-Id  (WS-Trn-Ix)
003080              move  Trn-Account-Id
003090                                  to WS-T-Trn-Acc  (WS-Trn-Ix)
003100              move  Trn-Amount    to WS-T-Trn-Amt  (WS-Trn-Ix)
003110              move  Trn-Timestamp to WS-T-Trn-Ts   (WS-Trn-Ix)
003120              move  Trn-Type      to WS-T-Trn-Type (WS-Trn-Ix)
003130              move  Trn-Comment   to WS-T-Trn-Cmt  (WS-Trn-Ix)
003140              add   1 to WS-Trn-Count
003150              set   WS-Trn-Ix up by 1.
003160 0100-Load-One-Exit.
003170     exit.
003180*
003190 0200-List-All.
003200***************
003210     open     output Print-File.
003220     move     zero to WS-Rec-Cnt.
003230     initiate History-Listing.
003240     perform  0200-Print-One thru 0200-Print-One-Exit
003250              varying WS-Trn-Ix from 1 by 1
003260              until    WS-Trn-Ix > WS-Trn-Count.
003270     terminate History-Listing.
003280     close    Print-File.
003290 0200-Exit.
003300     exit.
003310*
003320 0200-Print-One.
003330     add      1 to WS-Rec-Cnt.
003340     generate Trn-Detail.
003350 0200-Print-One-Exit.
003360     exit.
003370*
003380 0300-List-Recent-N.
003390********************
003400     perform  ZZ900-Sort-Descending.
003410     open     output Print-File.
003420     move     zero to WS-Rec-Cnt.
003430     initiate History-Listing.
003440     perform  0300-Print-One thru 0300-Print-One-Exit
003450              varying WS-Trn-Ix from 1 by 1
003460              until    WS-Trn-Ix > WS-Trn-Count
003470                    or WS-Rec-Cnt >= ThQ-N.
003480     terminate History-Listing.
003490     close    Print-File.
003500 0300-Exit.
003510     exit.
003520*
003530 0300-Print-One.
003540     add      1 to WS-Rec-Cnt.
003550     generate Trn-Detail.
003560 0300-Print-One-Exit.
003570     exit.
003580*
003590 ZZ900-Sort-Descending.
003600***********************
003610*    selection sort, descending by timestamp - no SORT verb, no
003620*    intrinsic FUNCTION, just plain compare-and-swap table moves
003630*    against the in-storage transaction table.
003640     if       WS-Trn-Count < 2
003650              go to ZZ900-Exit.
003660     perform  ZZ900-Sort-One thru ZZ900-Sort-One-Exit
003670              varying WS-Sub from 1 by 1
003680              until    WS-Sub >= WS-Trn-Count.
003690 ZZ900-Exit.
003700     exit.
003710*
003720 ZZ900-Sort-One.
003730     set      WS-Trn-Ix to WS-Sub.
003740     perform  ZZ900-Test-One thru ZZ900-Test-One-Exit
003750              varying WS-Trn-Ix from WS-Sub by 1
003760              until    WS-Trn-Ix > WS-Trn-Count.
003770 ZZ900-Sort-One-Exit.
003780     exit.
003790*
003800 ZZ900-Test-One.
003810     if       WS-T-Trn-Ts (WS-Trn-Ix) > WS-T-Trn-Ts (WS-Sub)
003820              perform ZZ950-Swap-Entries.
003830 ZZ900-Test-One-Exit.
003840     exit.
003850*
003860 ZZ950-Swap-Entries.
003870********************
003880     move     WS-X-Entry (WS-Sub)    to WS-Swap-Entry.
003890     move     WS-X-Entry (WS-Trn-Ix) to WS-X-Entry (WS-Sub).
003900     move     WS-Swap-Id             to WS-T-Trn-Id   (WS-Trn-Ix).
003910     move     WS-Swap-Acc            to WS-T-Trn-Acc  (WS-Trn-Ix).
003920     move     WS-Swap-Amt            to WS-T-Trn-Amt  (WS-Trn-Ix).
003930     move     WS-Swap-Ts             to WS-T-Trn-Ts   (WS-Trn-Ix).
003940     move     WS-Swap-Type           to WS-T-Trn-Type (WS-Trn-Ix).
003950     move     WS-Swap-Cmt            to WS-T-Trn-Cmt  (WS-Trn-Ix).
003960 ZZ950-Exit.
003970     exit.
003980*
