000100*******************************************************************
000110*                                                                 *
000120*                 Economy Catalogue Maintenance                  *
000130*             Uses an in-storage table of economies              *
000140*                                                                 *
000150*******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.        ea010.
000210*
000220      Author.             V B Coen FBCS, FIDM, FIDPM, for Applewood
000230*                        Computers, 19/06/86.
000240*
000250      installation.      Applewood Computers Accounting System.
000260*
000270      date-written.      19/06/86.
000280*
000290      date-compiled.
000300*
000310      security.          Copyright (C) 1986-2025 & later, Vincent
000320*                        Bryan Coen.  Distributed under the GNU
000330*                        General Public License.  See file COPYING.
000340*
000350*    Remarks.           Creates and queries Economy master records,
000360*                       the currencies that member accounts are
000370*                       held in.  Run is driven by a control card
000380*                       on ECOREQ, one request per run.
000390*
000400*    Version.           See Prog-Name in WS.
000410*
000420*    Called Modules.    None.
000430*
000440*    Files used :
000450*                       ECONOMY.  Economy Master (input).
000460*                       ECONEW.   Economy Master, next generation
000470*                                 (output, written on a Create).
000480*                       ECOREQ.   Control card driving this run.
000490*                       CTLRPT.   Listing / control report.
000500*
000510*    Error messages used.
000520* Program specific:
000530*                       EA001 - EA004.
000540*
000550* Changes:
000560* 19/06/86 vbc -     Created - first cut of economy master handling,
000570*                    flat file of Eco-No/Eco-Name/Eco-Start-Value.
000580* 02/09/91 vbc -  .01 Eco-Name widened 20 to 30 on client request.
000590* 30/01/99 vbc -  .02 Y2K: no 2-digit years held on this file or in
000600*                    this program, no change required.
000610* 23/11/25 vbc - 1.00 Rebuilt as EA010 under the new EA module
000620*                    numbering.  Added Eco-Incr-Mult / Eco-Decr-Mult
000630*                    multipliers for the club's "bonus weekend"
000640*                    scheme.  Control-card driven, not menu driven.
000650* 02/12/25 vbc - 1.01 List-Incr-Mult and List-Decr-Mult queries
000660*                    added, ZZ800-Adjust-Amount calc service added.
000670* 09/08/26 vbc - 1.02 ZZ800-Adjust-Amount was sat idle with nothing
000680*                    to call it.  Added EcQ-Function 6 and
000690*                    EcQ-Amount so a control card can drive it.
000700* 09/08/26 vbc - 1.03 Create was stuck at a zero start value -
000710*                    added EcQ-Start-Value.  ZZ800-Adjust-Amount
000720*                    could only ever apply Incr-Mult - added
000730*                    EcQ-Direction so Decr-Mult can be requested.
000740*
000750*
000760*******************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* These files and programs are part of the Applewood Computers
000810* Accounting System and are copyright (c) Vincent B Coen, 1976-2026
000820* and later.
000830*
000840* This program is free software; you can redistribute it and/or
000850* modify it under the terms of the GNU General Public License as
000860* published by the Free Software Foundation; version 3 and later
000870* as revised for personal usage only, and that includes use within
000880* a business but without repackaging or for Resale in any way.
000890*
000900* ACAS is distributed in the hope that it will be useful, but
000910* WITHOUT ANY WARRANTY; without even the implied warranty of
000920* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000930* GNU General Public License for more details.
000940*
000950*******************************************************************
000960*
000970 environment              division.
000980*================================
000990*
001000 configuration            section.
001010 special-names.
001020     C01 is TOP-OF-FORM
001030     class Alpha-Name is "A" thru "Z" "a" thru "z"
001040     UPSI-0 is EA010-Test-Switch.
001050*
001060 input-output             section.
001070 file-control.
001080     select Economy-File      assign to ECONOMY
001090            organization      is sequential
001100            access mode       is sequential
001110            file status       is EA-Eco-Status.
001120     select Economy-New-File  assign to ECONEW
001130            organization      is sequential
001140            access mode       is sequential
001150            file status       is EA-New-Status.
001160     select Economy-Req-File  assign to ECOREQ
001170            organization      is sequential
001180            access mode       is sequential
001190            file status       is EA-Req-Status.
001200     select Print-File        assign to CTLRPT
001210            organization      is sequential
001220            file status       is EA-Prt-Status.
001230*
001240 data                      division.
001250 file section.
001260*
001270 fd  Economy-File.
001280     copy "wseco.cob".
001290*
001300 fd  Economy-New-File.
001310     copy "wseco.cob" replacing EA-Economy-Record by EA-New-Rec
001320                                EA-Economy-Header by EA-New-Hdr
001330                                Eco-Id          by Nec-Id
001340                                Eco-Name        by Nec-Name
001350                                Eco-Start-Value by Nec-Start-Value
001360                                Eco-Incr-Mult   by Nec-Incr-Mult
001370                                Eco-Decr-Mult   by Nec-Decr-Mult
001380                                Hdr-Eco-No      by Hdr-Nec-No
001390                                Hdr-Eco-Last-Id by Hdr-Nec-Last-Id.
001400*
001410 fd  Economy-Req-File.
001420     copy "wsecoq.cob".
001430*
001440 fd  Print-File
001450     report is Economy-Listing.
001460*
001470 working-storage section.
001480*-----------------------
001490 77  Prog-Name               pic x(17) value "EA010 (1.03)".
001500*
001510 01  WS-File-Status.
001520     03  EA-Eco-Status       pic xx.
001530     03  EA-New-Status       pic xx.
001540     03  EA-Req-Status       pic xx.
001550     03  EA-Prt-Status       pic xx.
001560     03  filler              pic x(02).
001570*
001580 01  WS-Switches.
001590     03  WS-Eco-Eof          pic x        value "N".
001600         88  Eco-Eof                      value "Y".
001610     03  WS-Found            pic x        value "N".
001620         88  Rec-Found                    value "Y".
001630     03  WS-Dup-Name         pic x        value "N".
001640         88  Name-Is-Dup                  value "Y".
001650     03  filler              pic x(05).
001660*
001670 01  WS-Counts.
001680     03  WS-Tbl-Count        pic 9(5)     comp.
001690     03  WS-Sub              pic 9(5)     comp.
001700     03  WS-Found-Ix         pic 9(5)     comp.
001710     03  WS-Rec-Cnt          pic 9(5)     comp.
001720     03  WS-Page-Cnt         pic 999      comp.
001730     03  filler              pic x(05).
001740*
001750*    in-storage economy table, loaded once at start of run
001760 01  WS-Economy-Table.
001770     03  WS-Eco-Entry        occurs 500 times
001780                              indexed by WS-Eco-Ix.
001790         05  WS-T-Eco-Id      pic 9(9).
001800         05  WS-T-Eco-Name    pic x(30).
001810         05  WS-T-Eco-Start   pic s9(11)v99 comp-3.
001820         05  WS-T-Eco-Incr    pic s9(3)v9(4) comp-3.
001830         05  WS-T-Eco-Decr    pic s9(3)v9(4) comp-3.
001840*
001850 01  WS-Last-Id              pic 9(9)     value zero.
001860*
001870*    date block, common shape across ACAS reporting programs
001880 01  WS-Date-Formats.
001890     03  WS-Swap             pic 99.
001900     03  WS-Date             pic x(10)   value "99/99/9999".
001910     03  WS-UK  redefines WS-Date.
001920         05  WS-Days         pic 99.
001930         05  filler          pic x.
001940         05  WS-Month        pic 99.
001950         05  filler          pic x.
001960         05  WS-Year         pic 9(4).
001970     03  WS-USA redefines WS-Date.
001980         05  WS-USA-Month    pic 99.
001990         05  filler          pic x.
002000         05  WS-USA-Days     pic 99.
002010         05  filler          pic x.
002020         05  filler          pic 9(4).
002030     03  WS-Intl redefines WS-Date.
002040         05  WS-Intl-Year    pic 9(4).
002050         05  filler          pic x.
002060         05  WS-Intl-Month   pic 99.
002070         05  filler          pic x.
002080         05  WS-Intl-Days    pic 99.
002090*
002100 01  WS-Adjust-Amount        pic s9(11)v99 comp-3 value zero.
002110*
002120 01  WS-Today-YMD.
002130     03  WS-Today-CC-YY      pic 9(4).
002140     03  WS-Today-MM         pic 99.
002150     03  WS-Today-DD         pic 99.
002160*
002170*    case-fold work area, used in place of an intrinsic function
002180 01  WS-Case-Fold.
002190     03  WS-Lower-Alpha      pic x(26)
002200              value "abcdefghijklmnopqrstuvwxyz".
002210     03  WS-Upper-Alpha      pic x(26)
002220              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002230     03  WS-Cmp-1            pic x(30).
002240     03  WS-Cmp-2            pic x(30).
002250*
002260 01  Error-Messages.
002270     03  EA001  pic x(40) value "EA001 Economy name already exists -".
002280     03  EA002  pic x(35) value "EA002 Economy id not found -".
002290     03  EA003  pic x(35) value "EA003 Economy name not found -".
002300     03  EA004  pic x(30) value "EA004 Economy table full -".
002310*
002320 01  Error-Code               pic 999      value zero.
002330*
002340 report section.
002350****************
002360 rd  Economy-Listing
002370     control    final
002380     page limit 56
002390     heading    1
002400     first detail 5
002410     last detail  54.
002420*
002430 01  Eco-Rpt-Head  type page heading.
002440     03  line  1.
002450         05  col   1     pic x(17)   source Prog-Name.
002460         05  col  40     pic x(30)   value
002470             "Economy Catalogue Maintenance".
002480         05  col 100     pic x(10)   source WS-Conv-Date.
002490     03  line  3.
002500         05  col   2                 value "Eco-Id".
002510         05  col  12                 value "Eco-Name".
002520         05  col  45                 value "Start Value".
002530         05  col  60                 value "Incr-Mult".
002540         05  col  72                 value "Decr-Mult".
002550*
002560 01  Eco-Detail  type detail.
002570     03  line + 1.
002580         05  col   2     pic 9(9)    source WS-T-Eco-Id (WS-Eco-Ix).
002590         05  col  12     pic x(30)   source WS-T-Eco-Name (WS-Eco-Ix).
002600         05  col  45     pic zzzzzzzz9.99
002610                                     source WS-T-Eco-Start (WS-Eco-Ix).
002620         05  col  60     pic z9.9999 source WS-T-Eco-Incr (WS-Eco-Ix).
002630         05  col  72     pic z9.9999 source WS-T-Eco-Decr (WS-Eco-Ix).
002640*
002650 01  Eco-Totals  type control footing final line plus 2.
002660     03  col   2         pic x(30)   value "Economies Listed -".
002670     03  col  33         pic zzzz9   source WS-Rec-Cnt.
002680*
002690 01  WS-Conv-Date            pic x(10)    value spaces.
002700*
002710 procedure division.
002720*===================
002730*
002740 AA000-Main                 section.
002750*****************************
002760     move     zero  to  Error-Code.
002770     accept   WS-Today-YMD from date YYYYMMDD.
002780     move     WS-Today-CC-YY to WS-Conv-Date (1:4).
002790     move     "/"            to WS-Conv-Date (5:1).
002800     move     WS-Today-MM    to WS-Conv-Date (6:2).
002810     move     "/"            to WS-Conv-Date (8:1).
002820     move     WS-Today-DD    to WS-Conv-Date (9:2).
002830     perform  0100-Load-Economies.
002840     open     input Economy-Req-File.
002850     if       EA-Req-Status not = "00"
002860              display "EA010 - no control card supplied, run aborted"
002870              go to AA000-Exit.
002880     read     Economy-Req-File
002890              at end
002900                       display "EA010 - empty control card file"
002910                       go to AA000-Exit
002920     end-read.
002930     evaluate EcQ-Function
002940        when  1  perform 0200-Create-Economy thru 0200-Exit
002950        when  2  perform 0300-Find-By-Id     thru 0300-Exit
002960        when  3  perform 0400-Find-By-Name   thru 0400-Exit
002970        when  4  perform 0500-List-Incr-Mult thru 0500-Exit
002980        when  5  perform 0600-List-Decr-Mult thru 0600-Exit
002990        when  6  perform 0700-Adjust-Amount   thru 0700-Exit
003000        when  other
003010                 display "EA010 - unknown EcQ-Function requested"
003020     end-evaluate.
003030     close    Economy-Req-File.
003040*
003050 AA000-Exit.
003060     goback.
003070*
003080 0100-Load-Economies.
003090*********************
003100     move     zero to WS-Tbl-Count.
003110     set      WS-Eco-Ix to 1.
003120     set      Eco-Eof to false.
003130     open     input Economy-File.
003140     if       EA-Eco-Status not = "00"
003150              go to 0100-Exit.
003160     perform  0100-Load-One thru 0100-Load-One-Exit
003170              until  Eco-Eof.
003180     close    Economy-File.
003190 0100-Exit.
003200     exit.
003210*
003220 0100-Load-One.
003230     read     Economy-File
003240               at end
003250                        set Eco-Eof to true
003260                        go to 0100-Load-One-Exit
003270     end-read.
003280     if       EA-Eco-Status not = "00"
003290              set Eco-Eof to true
003300              go to 0100-Load-One-Exit.
003310     if       WS-Eco-Ix > 500
003320              display EA004
003330              set Eco-Eof to true
003340              go to 0100-Load-One-Exit.
003350     move     Eco-Id          to WS-T-Eco-Id    (WS-Eco-Ix).
003360     move     Eco-Name        to WS-T-Eco-Name  (WS-Eco-Ix).
003370     move     Eco-Start-Value to WS-T-Eco-Start (WS-Eco-Ix).
003380     move     Eco-Incr-Mult   to WS-T-Eco-Incr  (WS-Eco-Ix).
003390     move     Eco-Decr-Mult   to WS-T-Eco-Decr  (WS-Eco-Ix).
003400     if       Eco-Id > WS-Last-Id
003410              move Eco-Id to WS-Last-Id.
003420     add      1 to WS-Tbl-Count.
003430     set      WS-Eco-Ix up by 1.
003440 0100-Load-One-Exit.
003450     exit.
003460*
003470 0200-Create-Economy.
003480*********************
003490*    reject on a case-insensitive name clash, otherwise assign the
003500*    next id, take the start value off the control card, set both
003510*    multipliers to 1.0000 and add a new record to the table and
003520*    to the next-generation output file.
003530     set      WS-Dup-Name to "N".
003540     move     EcQ-Name to WS-Cmp-2.
003550     inspect  WS-Cmp-2 converting WS-Lower-Alpha to WS-Upper-Alpha.
003560     perform  0200-Scan-Name thru 0200-Scan-Name-Exit
003570              varying WS-Eco-Ix from 1 by 1
003580              until   WS-Eco-Ix > WS-Tbl-Count.
003590     if       Name-Is-Dup
003600              display EA001
003610              display EcQ-Name
003620              go to 0200-Exit.
003630*
003640     add      1 to WS-Last-Id.
003650     add      1 to WS-Tbl-Count.
003660     set      WS-Eco-Ix to WS-Tbl-Count.
003670     move     WS-Last-Id   to WS-T-Eco-Id    (WS-Eco-Ix).
003680     move     EcQ-Name     to WS-T-Eco-Name  (WS-Eco-Ix).
003690     move     EcQ-Start-Value to WS-T-Eco-Start (WS-Eco-Ix).
003700     move     1.0000       to WS-T-Eco-Incr  (WS-Eco-Ix).
003710     move     1.0000       to WS-T-Eco-Decr  (WS-Eco-Ix).
003720*
003730     open     output Economy-New-File.
003740     perform  0200-Write-One thru 0200-Write-One-Exit
003750              varying WS-Eco-Ix from 1 by 1
003760              until   WS-Eco-Ix > WS-Tbl-Count.
003770     close    Economy-New-File.
003780     display  "EA010 - economy created, id = " WS-Last-Id.
003790 0200-Exit.
003800     exit.
003810*
003820 0200-Scan-Name.
003830     move     WS-T-Eco-Name (WS-Eco-Ix) to WS-Cmp-1.
003840     inspect  WS-Cmp-1 converting WS-Lower-Alpha to WS-Upper-Alpha.
003850     if       WS-Cmp-1 = WS-Cmp-2
003860              set WS-Dup-Name to "Y".
003870 0200-Scan-Name-Exit.
003880     exit.
003890*
003900 0200-Write-One.
003910     move     WS-T-Eco-Id    (WS-Eco-Ix) to Nec-Id.
003920     move     WS-T-Eco-Name  (WS-Eco-Ix) to Nec-Name.
003930     move     WS-T-Eco-Start (WS-Eco-Ix) to Nec-Start-Value.
003940     move     WS-T-Eco-Incr  (WS-Eco-Ix) to Nec-Incr-Mult.
003950     move     WS-T-Eco-Decr  (WS-Eco-Ix) to Nec-Decr-Mult.
003960     write    EA-New-Rec.
003970 0200-Write-One-Exit.
003980     exit.
003990*
004000 0300-Find-By-Id.
004010*****************
004020     set      WS-Found to "N".
004030     perform  0300-Test-Id thru 0300-Test-Id-Exit
004040              varying WS-Eco-Ix from 1 by 1
004050              until   WS-Eco-Ix > WS-Tbl-Count
004060                   or Rec-Found.
004070     if       Rec-Found
004080              set      WS-Eco-Ix to WS-Found-Ix
004090              perform  ZZ900-Print-Line
004100     else
004110              display  EA002
004120              display  EcQ-Id.
004130 0300-Exit.
004140     exit.
004150*
004160 0300-Test-Id.
004170     if       WS-T-Eco-Id (WS-Eco-Ix) = EcQ-Id
004180              set WS-Found to "Y"
004190              set WS-Found-Ix to WS-Eco-Ix.
004200 0300-Test-Id-Exit.
004210     exit.
004220*
004230 0400-Find-By-Name.
004240*******************
004250     set      WS-Found to "N".
004260     move     EcQ-Name to WS-Cmp-2.
004270     inspect  WS-Cmp-2 converting WS-Lower-Alpha to WS-Upper-Alpha.
004280     perform  0400-Test-Name thru 0400-Test-Name-Exit
004290              varying WS-Eco-Ix from 1 by 1
004300              until   WS-Eco-Ix > WS-Tbl-Count
004310                   or Rec-Found.
004320     if       Rec-Found
004330              set      WS-Eco-Ix to WS-Found-Ix
004340              perform  ZZ900-Print-Line
004350     else
004360              display  EA003
004370              display  EcQ-Name.
004380 0400-Exit.
004390     exit.
004400*
004410 0400-Test-Name.
004420     move     WS-T-Eco-Name (WS-Eco-Ix) to WS-Cmp-1.
004430     inspect  WS-Cmp-1 converting WS-Lower-Alpha to WS-Upper-Alpha.
004440     if       WS-Cmp-1 = WS-Cmp-2
004450              set WS-Found to "Y"
004460              set WS-Found-Ix to WS-Eco-Ix.
004470 0400-Test-Name-Exit.
004480     exit.
004490*
004500 0500-List-Incr-Mult.
004510*********************
004520     open     output Print-File.
004530     move     zero to WS-Rec-Cnt.
004540     initiate Economy-Listing.
004550     perform  0500-Test-Incr thru 0500-Test-Incr-Exit
004560              varying WS-Eco-Ix from 1 by 1
004570              until    WS-Eco-Ix > WS-Tbl-Count.
004580     terminate Economy-Listing.
004590     close    Print-File.
004600 0500-Exit.
004610     exit.
004620*
004630 0500-Test-Incr.
004640     if       WS-T-Eco-Incr (WS-Eco-Ix) not = 1.0000
004650              add  1 to WS-Rec-Cnt
004660              generate Eco-Detail.
004670 0500-Test-Incr-Exit.
004680     exit.
004690*
004700 0600-List-Decr-Mult.
004710*********************
004720     open     output Print-File.
004730     move     zero to WS-Rec-Cnt.
004740     initiate Economy-Listing.
004750     perform  0600-Test-Decr thru 0600-Test-Decr-Exit
004760              varying WS-Eco-Ix from 1 by 1
004770              until    WS-Eco-Ix > WS-Tbl-Count.
004780     terminate Economy-Listing.
004790     close    Print-File.
004800 0600-Exit.
004810     exit.
004820*
004830 0600-Test-Decr.
004840     if       WS-T-Eco-Decr (WS-Eco-Ix) not = 1.0000
004850              add  1 to WS-Rec-Cnt
004860              generate Eco-Detail.
004870 0600-Test-Decr-Exit.
004880     exit.
004890*
004900 0700-Adjust-Amount.
004910*********************
004920     set      WS-Found to "N".
004930     perform  0300-Test-Id thru 0300-Test-Id-Exit
004940              varying WS-Eco-Ix from 1 by 1
004950              until   WS-Eco-Ix > WS-Tbl-Count
004960                   or Rec-Found.
004970     if       Rec-Found
004980              set      WS-Eco-Ix to WS-Found-Ix
004990              move     EcQ-Amount to WS-Adjust-Amount
005000              perform  ZZ800-Adjust-Amount thru ZZ800-Exit
005010              display  "EA010 Adjusted amount -"
005020              display  WS-Adjust-Amount
005030     else
005040              display  EA002
005050              display  EcQ-Id.
005060 0700-Exit.
005070     exit.
005080*
005090 ZZ800-Adjust-Amount.
005100*********************
005110*    standalone calculation service - adjusted amount = amount x
005120*    the economy's Incr-Mult or Decr-Mult, per EcQ-Direction,
005130*    half-up to 2 decimals.  Driven by 0700-Adjust-Amount off
005140*    EcQ-Function 6.
005150     if       EcQ-Direction = "D"
005160              multiply WS-Adjust-Amount by WS-T-Eco-Decr (WS-Eco-Ix)
005170                       giving WS-Adjust-Amount rounded
005180     else
005190              multiply WS-Adjust-Amount by WS-T-Eco-Incr (WS-Eco-Ix)
005200                       giving WS-Adjust-Amount rounded.
005210 ZZ800-Exit.
005220     exit.
005230*
005240 ZZ900-Print-Line.
005250******************
005260     open     output Print-File.
005270     move     zero to WS-Rec-Cnt.
005280     initiate Economy-Listing.
005290     add      1 to WS-Rec-Cnt.
005300     generate Eco-Detail.
005310     terminate Economy-Listing.
005320     close    Print-File.
005330 ZZ900-Exit.
005340     exit.
005350*
